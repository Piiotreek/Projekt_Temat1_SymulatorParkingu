000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PKLOTDLY.
000300 AUTHOR.        R HUTCHENS.
000400 INSTALLATION.  MUNICIPAL PARKING AUTHORITY - DP CENTER.
000500 DATE-WRITTEN.  04/11/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*  PROGRAM PKLOTDLY -- PARKING LOT DAILY TRANSACTION PROCESSING *
001100*  AND CONTROL REPORT.  PKLOTDLY READS THE PARKING-EVENTS FILE  *
001200*  IN ARRIVAL/DEPARTURE TIME SEQUENCE, MAINTAINS THE IN-MEMORY  *
001300*  SPOT-ASSIGNMENT TABLE FOR THE 20-SPACE LOT, WRITES ONE       *
001400*  PAYMENTS-FILE RECORD FOR EACH COMPLETED (EXIT) TRANSACTION,  *
001500*  AND PRODUCES THE DAILY CONTROL REPORT SHOWING EVERY COMPLETED*
001600*  PARKING, SUBTOTALS BY VEHICLE TYPE, AND RUN GRAND TOTALS.    *
001700*  HOURLY RATES AND FEE ROUNDING ARE COMPUTED BY THE CALLED     *
001800*  SUBROUTINE PKLOTFEE -- SEE THAT PROGRAM FOR THE RATE TABLE.  *
001900*                                                                *
002000*  THIS PROGRAM IS RUN ONCE PER OPERATING DAY, AS A SINGLE      *
002100*  SEQUENTIAL PASS OVER THE PARKING-EVENTS FILE PRODUCED BY THE *
002200*  LOT'S GATE CONTROLLERS.  THERE IS NO RESTART LOGIC -- A      *
002300*  FAILED RUN IS CORRECTED AND THE WHOLE DAY IS RESUBMITTED.    *
002400*****************************************************************
002500*
002600*    CHANGE LOG
002700*
002800*    DATE-WRITTEN  04/11/89  RAH  ORIGINAL REQUEST PKA-0456
002900*    04/18/89  RAH  TR-0101  ADDED REJECT COUNTERS PER AUDIT
003000*    04/25/89  RAH  TR-0107  FIXED LOT-FULL TEST, WAS OFF BY ONE
003100*    05/02/89  RAH  TR-0114  SPOT SEARCH NOW STOPS AT FIRST FREE
003200*    05/30/89  DLK  TR-0139  ADDED DUPLICATE-PLATE REJECT EDIT
003300*    06/14/89  DLK  TR-0144  REPORT HEADING SHOWS RUN DATE
003400*    07/20/89  RAH  TR-0210  TIGHTENED SPACING ON VEHICLE LISTING
003500*              RAH            DETAIL LINE, COLUMNS WERE CROWDED
003600*    08/02/89  RAH  TR-0201  VEHICLE-TYPE NAME LOOKUP TABLE ADDED
003700*    09/19/89  RAH  TR-0233  CONTROL TOTALS NOW SHOWN ON SYSOUT
003800*    02/08/90  DLK  TR-0318  BLANK PLATE ON ENTRY NOW REJECTED
003900*    07/11/90  RAH  TR-0390  CALL TO PKLOTFEE REPLACES IN-LINE
004000*              RAH            HOURS/FEE ARITHMETIC
004100*    11/26/91  DLK  TR-0455  VEHICLES STILL PARKED LISTED AT EOJ
004200*    01/15/92  DLK  TR-0470  CONFIRMED REPORT DATE FORMAT WITH
004300*              DLK            INTERNAL AUDIT, NO CODE CHANGE
004400*    03/03/93  RAH  TR-0512  REPORT PAGE BREAK AT 50 LINES
004500*    08/09/94  RAH  TR-0528  REPORT LINE WIDTH CONFIRMED AT 132
004600*              RAH            COLUMNS FOR THE NEW IMPACT PRINTERS
004700*    11/08/96  DLK  TR-0560  LOT CAPACITY CONFIRMED AT 20 SPACES
004800*              DLK            PER FACILITIES EXPANSION STUDY
004900*    06/30/97  JMS  TR-0575  COMMENTED PARAGRAPHS AHEAD OF Y2K
005000*              JMS            REMEDIATION PASS, NO LOGIC CHANGE
005100*    01/14/98  JMS  Y2K-002  EVENT-DATE AND ENTRY/EXIT DATES NOW
005200*              JMS            CARRY A 4-DIGIT CENTURY, NO WINDOWING
005300*    09/14/99  JMS  Y2K-024  VERIFIED NO REMAINING 2-DIGIT YEAR
005400*              JMS            WINDOWING ANYWHERE IN THIS PROGRAM
005500*    06/07/99  JMS  Y2K-019  RUN-DATE HEADING EXPANDED TO CCYY
005600*    01/03/00  JMS  Y2K-031  POST-ROLLOVER PRODUCTION VERIFICATION
005700*              JMS            RUN, CENTURY ROLLOVER CLEAN
005800*    02/22/01  RAH  TR-0601  VAN RATE CHANGE HANDLED IN PKLOTFEE
005900*              RAH            ONLY, NO CHANGE REQUIRED HERE
006000*    08/19/02  RAH  TR-0615  CONFIRMED VAN RATE PRINTS CORRECTLY
006100*              RAH            ON REPORT AFTER TR-0601 RATE CHANGE
006200*    10/05/04  DLK  TR-0688  ADDED FILE STATUS CHECKS ON OPEN/CLOSE
006300*    03/14/06  JMS  TR-0742  GRAND TOTALS NOW SHOW REJECTS AND
006400*              JMS            VEHICLES STILL PARKED, PER AUDIT REQ
006500*    09/11/07  DLK  TR-0760  ADDED CAR/VAN ENTRY COUNTERS, SYSOUT
006600*              DLK            TOTALS NOW SHOW TOTAL REVENUE
006700*    06/02/08  DLK  TR-0775  ANNUAL AUDIT WALKTHROUGH OF PROGRAM,
006800*              DLK            NO DEFECTS NOTED, COMMENTS EXPANDED
006900*
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.   IBM-390.
007300 OBJECT-COMPUTER.   IBM-390.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600*
007700*  INPUT-OUTPUT SECTION -- LOGICAL FILE NAMES FOLLOW THE DP
007800*  CENTER STANDARD UT-S-XXXXXXX CONVENTION FOR SEQUENTIAL
007900*  UTILITY DATA SETS.  SEE OPERATIONS RUNBOOK PKA-JCL-04 FOR THE
008000*  DD STATEMENTS THAT RESOLVE THESE NAMES AT EXECUTION TIME.
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300*
008400*  PARKING-EVENTS -- ONE RECORD PER GATE TRANSACTION (ENTRY OR
008500*  EXIT), IN ARRIVAL SEQUENCE AS WRITTEN BY THE GATE CONTROLLERS.
008600     SELECT PARKING-EVENTS ASSIGN TO UT-S-PKLOTEVT
008700         ORGANIZATION IS SEQUENTIAL
008800         FILE STATUS IS WS-EVENT-FILE-STATUS.
008900*
009000*  PAYMENTS-FILE -- ONE RECORD WRITTEN FOR EACH COMPLETED EXIT,
009100*  PICKED UP OVERNIGHT BY THE REVENUE RECONCILIATION JOB.
009200     SELECT PAYMENTS-FILE ASSIGN TO UT-S-PKLOTPAY
009300         ORGANIZATION IS SEQUENTIAL
009400         FILE STATUS IS WS-PAYMENT-FILE-STATUS.
009500*
009600*  REPORT-FILE -- THE PRINTED DAILY CONTROL REPORT, ROUTED TO
009700*  THE DP CENTER PRINT QUEUE BY THE CALLING JCL.
009800     SELECT REPORT-FILE ASSIGN TO UT-S-PKLOTRPT
009900         ORGANIZATION IS SEQUENTIAL
010000         FILE STATUS IS WS-REPORT-FILE-STATUS.
010100*
010200 DATA DIVISION.
010300 FILE SECTION.
010400*
010500*----------------------------------------------------------------*
010600*  PARKING-EVENTS RECORD -- FIXED 40-BYTE GATE TRANSACTION.
010700*  EVENT-TYPE OF 'E' IS A VEHICLE ARRIVING, 'X' IS A VEHICLE
010800*  LEAVING.  VEHICLE-TYPE IS ONLY MEANINGFUL ON AN 'E' RECORD --
010900*  THE GATE CONTROLLER LEAVES IT BLANK ON EXIT.
011000*----------------------------------------------------------------*
011100 FD  PARKING-EVENTS
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 40 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS PE-PARKING-EVENT-REC.
011700 01  PE-PARKING-EVENT-REC.
011800     05  PE-EVENT-TYPE             PIC X(01).
011900         88  PE-EVENT-IS-ENTRY         VALUE 'E'.
012000         88  PE-EVENT-IS-EXIT          VALUE 'X'.
012100     05  PE-LICENSE-PLATE          PIC X(10).
012200     05  PE-VEHICLE-TYPE           PIC X(01).
012300         88  PE-VEHICLE-IS-CAR         VALUE 'C'.
012400         88  PE-VEHICLE-IS-VAN         VALUE 'V'.
012500     05  PE-EVENT-DATE             PIC 9(08).
012600     05  PE-EVENT-TIME             PIC 9(06).
012700*        FILLER RESERVES ROOM FOR FUTURE GATE-CONTROLLER FIELDS
012800*        (LANE NUMBER, BADGE ID) WITHOUT A RECORD LENGTH CHANGE.
012900     05  FILLER                    PIC X(14).
013000*
013100*----------------------------------------------------------------*
013200*  PAYMENTS-FILE RECORD -- FIXED 80-BYTE COMPLETED-PARKING
013300*  TRANSACTION, ONE PER EXIT.  PICKED UP BY REVENUE RECONCILE.
013400*----------------------------------------------------------------*
013500 FD  PAYMENTS-FILE
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 80 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS PF-PAYMENT-REC.
014100 01  PF-PAYMENT-REC.
014200     05  PF-LICENSE-PLATE          PIC X(10).
014300     05  PF-VEHICLE-TYPE           PIC X(12).
014400     05  PF-ENTRY-DATE             PIC 9(08).
014500     05  PF-ENTRY-TIME             PIC 9(06).
014600     05  PF-EXIT-DATE              PIC 9(08).
014700     05  PF-EXIT-TIME              PIC 9(06).
014800     05  PF-HOURS-PARKED           PIC 9(05)V99.
014900     05  PF-FEE                    PIC 9(07)V99.
015000*        FILLER PADS THE RECORD TO THE 80-BYTE STANDARD SHARED
015100*        BY ALL REVENUE-RECONCILE INPUT FEEDS.
015200     05  FILLER                    PIC X(14).
015300*
015400*----------------------------------------------------------------*
015500*  REPORT-FILE -- 132-COLUMN PRINT IMAGE, ONE LINE PER WRITE.
015600*  INDIVIDUAL REPORT LINE LAYOUTS ARE CARRIED IN WORKING-STORAGE
015700*  AND MOVED IN VIA WRITE ... FROM, PER SHOP CONVENTION.
015800*----------------------------------------------------------------*
015900 FD  REPORT-FILE
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 132 CHARACTERS
016300     BLOCK CONTAINS 0 RECORDS
016400     DATA RECORD IS RL-REPORT-LINE.
016500 01  RL-REPORT-LINE                PIC X(132).
016600*
016700 WORKING-STORAGE SECTION.
016800*
016900*----------------------------------------------------------------*
017000*  PROGRAM SWITCHES -- ALL THREE-BYTE YES/NO SWITCHES PER SHOP
017100*  STANDARD SO THEY DISPLAY READABLY IN AN ABEND DUMP.
017200*----------------------------------------------------------------*
017300 01  PROGRAM-INDICATOR-SWITCHES.
017400     05  WS-EOF-EVENTS-SW          PIC X(03)     VALUE 'NO '.
017500         88  EOF-EVENTS                          VALUE 'YES'.
017600     05  WS-ENTRY-OK-SW            PIC X(03)     VALUE SPACES.
017700         88  ENTRY-ACCEPTED                      VALUE 'YES'.
017800     05  WS-EXIT-OK-SW             PIC X(03)     VALUE SPACES.
017900         88  EXIT-ACCEPTED                       VALUE 'YES'.
018000     05  WS-SPOT-FOUND-SW          PIC X(03)     VALUE SPACES.
018100         88  SPOT-FOUND                          VALUE 'YES'.
018200         88  SPOT-NOT-FOUND                      VALUE 'NO '.
018300     05  FILLER                    PIC X(03)     VALUE SPACES.
018400*
018500*  FILE STATUS CODES -- ADDED TR-0688, CHECKED IMMEDIATELY AFTER
018600*  EACH OPEN SO A BAD DD CARD ABENDS THE STEP INSTEAD OF READING
018700*  OR WRITING GARBAGE.
018800 01  FILE-STATUS-CODES.
018900     05  WS-EVENT-FILE-STATUS      PIC X(02).
019000     05  WS-PAYMENT-FILE-STATUS    PIC X(02).
019100     05  WS-REPORT-FILE-STATUS     PIC X(02).
019200     05  FILLER                    PIC X(02)     VALUE SPACES.
019300*
019400*  REPORT PAGE CONTROLS -- WS-LINES-USED STARTS ABOVE
019500*  WS-LINES-PER-PAGE SO THE FIRST DETAIL LINE FORCES A HEADING.
019600 01  WS-REPORT-CONTROLS.
019700     05  WS-PAGE-COUNT             PIC S9(03)    COMP  VALUE ZERO.
019800     05  WS-LINES-PER-PAGE         PIC S9(02)    COMP  VALUE +50.
019900     05  WS-LINES-USED             PIC S9(02)    COMP  VALUE +51.
020000     05  WS-LINE-SPACING           PIC S9(01)    COMP  VALUE ZERO.
020100     05  FILLER                    PIC X(01)     VALUE SPACES.
020200*
020300*  RUN ACCUMULATORS -- COUNTS AND MONEY CARRIED FOR THE LIFE OF
020400*  THE RUN.  THE BATCH FORM OF THIS PROGRAM HAS NO RESET
020500*  PARAGRAPH; A FRESH JOB STEP MEANS A FRESH DAY, SO ALL OF
020600*  THESE START AT ZERO BY THEIR WORKING-STORAGE VALUE CLAUSE.
020700 01  WS-ACCUMULATORS.
020800*  FOR PROGRAM RECORD TRACKING
020900     05  WS-READ-CTR               PIC S9(05)    COMP  VALUE ZERO.
021000     05  WS-ENTRY-CTR              PIC S9(05)    COMP  VALUE ZERO.
021100     05  WS-EXIT-CTR               PIC S9(05)    COMP  VALUE ZERO.
021200     05  WS-REJECT-CTR             PIC S9(05)    COMP  VALUE ZERO.
021300*
021400*  FOR PER-TYPE ENTRY COUNTS -- ADDED TR-0760.  THESE COUNT
021500*  ACCEPTED ENTRIES BY TYPE AT THE GATE; THEY ARE DISTINCT FROM
021600*  WS-CAR-COUNT/WS-VAN-COUNT BELOW, WHICH COUNT COMPLETED
021700*  (EXITED) PARKINGS FOR THE PRINTED REPORT'S TYPE SUBTOTALS.
021800     05  WS-CAR-ENTRY-CTR          PIC S9(05)    COMP  VALUE ZERO.
021900     05  WS-VAN-ENTRY-CTR          PIC S9(05)    COMP  VALUE ZERO.
022000*
022100*  FOR VEHICLE-TYPE TOTALS -- ACCUMULATED AT EXIT, PRINTED ON
022200*  THE REPORT'S TYPE-LEVEL CONTROL BREAK (SEE 400-WRITE-TYPE-
022300*  TOTALS).
022400     05  WS-CAR-COUNT              PIC S9(05)    COMP  VALUE ZERO.
022500     05  WS-CAR-REVENUE            PIC 9(07)V99        VALUE ZERO.
022600     05  WS-VAN-COUNT              PIC S9(05)    COMP  VALUE ZERO.
022700     05  WS-VAN-REVENUE            PIC 9(07)V99        VALUE ZERO.
022800*
022900*  FOR REPORT GRAND TOTALS
023000     05  WS-GRAND-COUNT            PIC S9(05)    COMP  VALUE ZERO.
023100     05  WS-GRAND-REVENUE          PIC 9(07)V99        VALUE ZERO.
023200     05  FILLER                    PIC X(01)     VALUE SPACES.
023300*
023400*  LOT-OCCUPANCY CONTROLS -- WS-CAPACITY IS THE ONLY PLACE THE
023500*  20-SPACE LOT SIZE IS CODED; WIDEN THE LOT BY CHANGING THIS
023600*  ONE VALUE AND THE WS-PARKING-SPOT-TABLE OCCURS CLAUSE BELOW.
023700 01  WS-SPOT-TABLE-CONTROLS.
023800     05  WS-CAPACITY               PIC S9(03)    COMP  VALUE +20.
023900     05  WS-OCCUPIED-COUNT         PIC S9(03)    COMP  VALUE ZERO.
024000     05  WS-AVAILABLE-COUNT        PIC S9(03)    COMP  VALUE ZERO.
024100     05  FILLER                    PIC X(01)     VALUE SPACES.
024200*
024300*  PARKING SPOT TABLE -- ONE ENTRY PER PHYSICAL SPACE IN THE
024400*  LOT.  ENTRIES STAY IN SPOT-NUMBER ORDER FOR THE LIFE OF THE
024500*  RUN SO A SERIAL SEARCH ALWAYS RETURNS THE LOWEST-NUMBERED
024600*  FREE (OR OCCUPIED) SPOT.
024700 01  WS-PARKING-SPOT-TABLE.
024800     05  PS-SPOT-ENTRY OCCURS 20 TIMES INDEXED BY PS-IDX.
024900         10  PS-SPOT-NUMBER            PIC 9(03).
025000         10  PS-OCCUPIED-FLAG          PIC X(01).
025100             88  PS-SPOT-OCCUPIED          VALUE 'Y'.
025200             88  PS-SPOT-FREE              VALUE 'N'.
025300         10  PS-SPOT-PLATE             PIC X(10).
025400         10  PS-SPOT-VEH-TYPE          PIC X(01).
025500         10  PS-SPOT-ENTRY-DATE        PIC 9(08).
025600         10  PS-SPOT-ENTRY-TIME        PIC 9(06).
025700         10  FILLER                    PIC X(01).
025800*
025900*  VEHICLE-TYPE NAME LOOKUP -- ADDED TR-0201.  A TWO-ENTRY
026000*  TABLE IS OVERKILL FOR A SEARCH BUT MATCHES THE WAY THIS SHOP
026100*  BUILDS EVERY CODE/NAME TABLE, SO A THIRD VEHICLE TYPE CAN BE
026200*  ADDED LATER WITHOUT A PROCEDURE DIVISION CHANGE.
026300 01  WS-VEH-NAME-TABLE-DATA.
026400     05  FILLER                    PIC X(13) VALUE 'CCAR         '.
026500     05  FILLER                    PIC X(13) VALUE 'VDELIVERY VAN'.
026600 01  WS-VEH-NAME-TABLE REDEFINES WS-VEH-NAME-TABLE-DATA.
026700     05  WS-VEH-NAME-ENTRY OCCURS 2 TIMES INDEXED BY WS-VNX.
026800         10  WS-VEH-NAME-CODE          PIC X(01).
026900         10  WS-VEH-NAME-TEXT          PIC X(12).
027000*
027100*  RUN DATE FOR REPORT HEADING -- EXPANDED TO CCYY Y2K-019
027200 01  WS-RUN-DATE-NUMERIC           PIC 9(08).
027300 01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-NUMERIC.
027400     05  WS-RUN-DATE-CCYY          PIC 9(04).
027500     05  WS-RUN-DATE-MM            PIC 9(02).
027600     05  WS-RUN-DATE-DD            PIC 9(02).
027700*
027800*  SYSOUT TOTALS LINE -- GENERIC COUNT LINE USED BY
027900*  700-DISPLAY-CONTROL-TOTALS FOR EVERY WHOLE-NUMBER COUNT.
028000 01  DISPLAY-LINE.
028100     05  DISP-MESSAGE              PIC X(45).
028200     05  DISP-VALUE                PIC ZZZZ9.
028300     05  FILLER                    PIC X(01)     VALUE SPACES.
028400*
028500*  SYSOUT TOTALS LINE CARRYING A MONEY AMOUNT -- ADDED TR-0760,
028600*  DISP-VALUE ABOVE HAS NO DECIMAL PLACES SO REVENUE NEEDS ITS
028700*  OWN EDITED FIELD
028800 01  DISPLAY-LINE-MONEY.
028900     05  DISP-MESSAGE-MONEY        PIC X(45).
029000     05  DISP-VALUE-MONEY          PIC ZZ,ZZ9.99.
029100     05  FILLER                    PIC X(01)     VALUE SPACES.
029200*
029300*  REJECT AUDIT TRAIL -- ADDED TR-0101, SHOWS THE RAW EVENT IMAGE
029400*  ON SYSOUT WHEN AN EVENT IS TURNED AWAY
029500 01  WS-EVENT-DISPLAY-AREA         PIC X(40).
029600 01  WS-EVENT-DISPLAY-GROUP REDEFINES WS-EVENT-DISPLAY-AREA.
029700     05  WSD-EVENT-TYPE            PIC X(01).
029800     05  WSD-LICENSE-PLATE         PIC X(10).
029900     05  WSD-VEHICLE-TYPE          PIC X(01).
030000     05  WSD-EVENT-DATE            PIC 9(08).
030100     05  WSD-EVENT-TIME            PIC 9(06).
030200     05  FILLER                    PIC X(14).
030300*
030400*----------------------------------------------------------------*
030500*  PROGRAM REPORT LINES -- ONE 01-LEVEL PER DISTINCT LINE TYPE
030600*  WRITTEN TO REPORT-FILE.  EACH IS MOVED INTO RL-REPORT-LINE
030700*  VIA WRITE ... FROM RATHER THAN BUILT DIRECTLY IN THE FD, SO
030800*  THE PRINT LAYOUTS CAN BE CHANGED WITHOUT TOUCHING THE FD.
030900*----------------------------------------------------------------*
031000*  HL-HEADER-1 -- FIRST HEADING LINE ON EVERY REPORT PAGE, SHOWS
031100*  THE AUTHORITY NAME, REPORT TITLE, RUN DATE, AND PAGE NUMBER.
031200*  RPT-PAGE-NO IS MOVED IN BY 950-HEADINGS EACH TIME A NEW PAGE
031300*  STARTS.
031400 01  HL-HEADER-1.
031500     05  FILLER            PIC X(1)   VALUE SPACES.
031600     05  FILLER            PIC X(30)  VALUE
031700         'MUNICIPAL PARKING AUTHORITY'.
031800     05  FILLER            PIC X(17)  VALUE SPACES.
031900     05  FILLER            PIC X(22)  VALUE
032000         'DAILY PARKING REPORT '.
032100     05  FILLER            PIC X(10)  VALUE 'RUN DATE '.
032200     05  RPT-MM             PIC 99.
032300     05  FILLER            PIC X(1)   VALUE '/'.
032400     05  RPT-DD             PIC 99.
032500     05  FILLER            PIC X(1)   VALUE '/'.
032600     05  RPT-CCYY           PIC 9999.
032700     05  FILLER            PIC X(10)  VALUE SPACES.
032800     05  FILLER            PIC X(5)   VALUE 'PAGE '.
032900     05  RPT-PAGE-NO        PIC ZZZ.
033000     05  FILLER            PIC X(7)  VALUE SPACES.
033100*
033200*  HL-HEADER-2 -- COLUMN HEADING LINE, PRINTED IMMEDIATELY UNDER
033300*  HL-HEADER-1 ON EVERY PAGE.  COLUMN SPACING HERE MUST LINE UP
033400*  WITH DL-DETAIL BELOW -- TR-0210 TIGHTENED THIS SPACING ONCE
033500*  ALREADY, SO CHECK BOTH LAYOUTS TOGETHER BEFORE CHANGING EITHER.
033600 01  HL-HEADER-2.
033700     05  FILLER            PIC X(5)   VALUE SPACES.
033800     05  FILLER            PIC X(10)  VALUE 'PLATE'.
033900     05  FILLER            PIC X(15)  VALUE 'TYPE'.
034000     05  FILLER            PIC X(12)  VALUE 'ENTRY DATE'.
034100     05  FILLER            PIC X(9)   VALUE 'ENTRY TM'.
034200     05  FILLER            PIC X(12)  VALUE 'EXIT DATE'.
034300     05  FILLER            PIC X(9)   VALUE 'EXIT TM'.
034400     05  FILLER            PIC X(9)   VALUE 'HOURS'.
034500     05  FILLER            PIC X(10)  VALUE 'FEE'.
034600     05  FILLER            PIC X(41)  VALUE SPACES.
034700*
034800*  DL-DETAIL -- ONE LINE PER COMPLETED PARKING, WRITTEN BY
034900*  350-WRITE-DETAIL-LINE IN PROCESSING (NOT SORTED) ORDER.
035000 01  DL-DETAIL.
035100     05  FILLER            PIC X(2)   VALUE SPACES.
035200     05  PLATE-DL          PIC X(10).
035300     05  FILLER            PIC X(3)   VALUE SPACES.
035400     05  TYPE-DL           PIC X(12).
035500     05  FILLER            PIC X(3)   VALUE SPACES.
035600     05  ENTRY-DATE-DL     PIC 9999/99/99.
035700     05  FILLER            PIC X(2)   VALUE SPACES.
035800     05  ENTRY-TIME-DL     PIC 99B99B99.
035900     05  FILLER            PIC X(2)   VALUE SPACES.
036000     05  EXIT-DATE-DL      PIC 9999/99/99.
036100     05  FILLER            PIC X(2)   VALUE SPACES.
036200     05  EXIT-TIME-DL      PIC 99B99B99.
036300     05  FILLER            PIC X(2)   VALUE SPACES.
036400     05  HOURS-DL          PIC ZZ9.99.
036500     05  FILLER            PIC X(2)   VALUE SPACES.
036600     05  FEE-DL            PIC ZZ,ZZ9.99.
036700     05  FILLER            PIC X(7)   VALUE SPACES.
036800*
036900*  TL-TYPE-TOTAL -- ONE LINE PER VEHICLE TYPE, CAR THEN VAN, TO
037000*  MATCH THE ORDER THE SPEC LISTS THEM IN.
037100 01  TL-TYPE-TOTAL.
037200     05  FILLER            PIC X(5)   VALUE SPACES.
037300     05  FILLER            PIC X(24)
037400                  VALUE 'TOTAL PARKINGS FOR TYPE '.
037500     05  TYPE-TL           PIC X(12).
037600     05  FILLER            PIC X(8)   VALUE SPACES.
037700     05  FILLER            PIC X(8)   VALUE 'COUNT  '.
037800     05  COUNT-TL          PIC ZZ,ZZ9.
037900     05  FILLER            PIC X(4)   VALUE SPACES.
038000     05  FILLER            PIC X(9)   VALUE 'REVENUE '.
038100     05  REVENUE-TL        PIC ZZ,ZZ9.99.
038200     05  FILLER            PIC X(33)  VALUE SPACES.
038300*
038400*  GL-GRAND-TOTALS -- SINGLE RUN-WIDE LINE, PRINTED ONCE AFTER
038500*  BOTH TYPE SUBTOTALS, CARRYING THE COMBINED PARKING COUNT AND
038600*  REVENUE FOR CAR PLUS DELIVERY VAN TOGETHER.
038700 01  GL-GRAND-TOTALS.
038800     05  FILLER            PIC X(5)   VALUE SPACES.
038900     05  FILLER            PIC X(15)
039000                  VALUE 'GRAND TOTALS   '.
039100     05  FILLER            PIC X(18)  VALUE 'TOTAL PARKINGS   '.
039200     05  COUNT-GL          PIC ZZ,ZZ9.
039300     05  FILLER            PIC X(4)   VALUE SPACES.
039400     05  FILLER            PIC X(9)   VALUE 'REVENUE '.
039500     05  REVENUE-GL        PIC ZZ,ZZ9.99.
039600     05  FILLER            PIC X(25)  VALUE SPACES.
039700*
039800*  CL-CONTROL-LINE -- GENERIC LABEL/COUNT LINE, ADDED TR-0742 SO
039900*  THE REJECTED-EVENTS AND STILL-PARKED COUNTS COULD BE PRINTED
040000*  WITHOUT A NEW 01-LEVEL FOR EACH ONE.
040100 01  CL-CONTROL-LINE.
040200     05  FILLER            PIC X(5)   VALUE SPACES.
040300     05  CONTROL-LABEL-CL  PIC X(35).
040400     05  CONTROL-VALUE-CL  PIC ZZ,ZZ9.
040500     05  FILLER            PIC X(85)  VALUE SPACES.
040600*
040700*  RL-LISTING-HEADING / RL-LISTING-DETAIL -- THE END-OF-RUN
040800*  STILL-PARKED LISTING ADDED TR-0455.  UNLIKE THE DAILY DETAIL
040900*  SECTION ABOVE THIS PRINTS ONCE, AFTER ALL EVENTS ARE PROCESSED,
041000*  AND IS NOT SUBJECT TO THE 950-HEADINGS PAGE-BREAK LOGIC.
041100 01  RL-LISTING-HEADING.
041200     05  FILLER            PIC X(5)   VALUE SPACES.
041300     05  FILLER            PIC X(60)
041400                  VALUE 'VEHICLES STILL PARKED AT END OF RUN'.
041500     05  FILLER            PIC X(67)  VALUE SPACES.
041600*
041700*  ONE LINE PER SPOT STILL OCCUPIED AT END OF RUN, WRITTEN BY
041800*  610-LIST-ONE-SPOT IN SPOT-NUMBER ORDER.
041900 01  RL-LISTING-DETAIL.
042000     05  FILLER            PIC X(5)   VALUE SPACES.
042100     05  FILLER            PIC X(6)   VALUE 'SPOT '.
042200     05  SPOT-LL           PIC ZZ9.
042300     05  FILLER            PIC X(4)   VALUE SPACES.
042400     05  FILLER            PIC X(7)   VALUE 'PLATE '.
042500     05  PLATE-LL          PIC X(10).
042600     05  FILLER            PIC X(4)   VALUE SPACES.
042700     05  FILLER            PIC X(6)   VALUE 'TYPE '.
042800     05  TYPE-LL           PIC X(12).
042900     05  FILLER            PIC X(4)   VALUE SPACES.
043000     05  FILLER            PIC X(8)   VALUE 'ENTERED '.
043100     05  ENTERED-LL        PIC 9999/99/99.
043200     05  FILLER            PIC X(1)   VALUE SPACES.
043300     05  ENTERED-TM-LL     PIC 99B99B99.
043400     05  FILLER            PIC X(20)  VALUE SPACES.
043500*
043600*  WORK FIELDS FOR THE VEHICLE-NAME TABLE LOOKUP -- TR-0201.
043700*  DECLARED AT THE 77 LEVEL RATHER THAN GROUPED SINCE EACH IS A
043800*  SELF-CONTAINED SCRATCH FIELD WITH NO RELATED SUBORDINATE DATA.
043900 77  WS-LOOKUP-VEH-CODE            PIC X(01).
044000 77  WS-LOOKUP-VEH-NAME            PIC X(12).
044100*
044200*  ONE-SHOT SCRATCH FIELD HOLDING THE REJECT MESSAGE TEXT FOR
044300*  WHICHEVER VALIDATION FAILED -- SET IMMEDIATELY BEFORE
044400*  PERFORM 900-LOG-REJECT-EVENT AND NOT CARRIED ACROSS EVENTS.
044500*  ADDED TR-0101.
044600 77  WS-REJECT-MESSAGE             PIC X(50).
044700*
044800*----------------------------------------------------------------*
044900*  LINKAGE TO PKLOTFEE -- ADDED TR-0390.  THESE ARE THE EXACT
045000*  FIELDS PASSED ON THE CALL STATEMENT IN 320-COMPUTE-AND-WRITE;
045100*  THEIR ORDER HERE MUST MATCH THE PROCEDURE DIVISION USING
045200*  CLAUSE IN PKLOTFEE EXACTLY.
045300*----------------------------------------------------------------*
045400*  LK-ENTRY-DATE/TIME -- ENTRY TIMESTAMP COPIED FROM THE SPOT
045500*  TABLE ENTRY BEING RELEASED, NOT FROM THE CURRENT EVENT RECORD.
045600 01  LK-ENTRY-DATE                 PIC 9(08).
045700 01  LK-ENTRY-TIME                 PIC 9(06).
045800*  LK-EXIT-DATE/TIME -- COPIED FROM THE CURRENT (EXIT) EVENT.
045900 01  LK-EXIT-DATE                  PIC 9(08).
046000 01  LK-EXIT-TIME                  PIC 9(06).
046100*  LK-VEHICLE-TYPE -- 'C' OR 'V', DRIVES THE RATE LOOKUP IN
046200*  PKLOTFEE'S WS-RATE-TABLE.
046300 01  LK-VEHICLE-TYPE               PIC X(01).
046400*  LK-HOURS-PARKED / LK-FEE -- RETURNED BY PKLOTFEE, ROUNDED
046500*  TO TWO DECIMAL PLACES BEFORE THEY COME BACK ACROSS THE CALL.
046600 01  LK-HOURS-PARKED               PIC 9(05)V99.
046700 01  LK-FEE                        PIC 9(07)V99.
046800*  LK-DURATION-ERROR-SW -- SET TO 'Y' BY PKLOTFEE WHEN THE
046900*  COMPUTED MINUTE SPAN IS NEGATIVE (EXIT TIMESTAMP BEFORE ENTRY
047000*  TIMESTAMP), WHICH 320-COMPUTE-AND-WRITE TREATS AS A REJECT.
047100 01  LK-DURATION-ERROR-SW          PIC X(01).
047200     88  LK-DURATION-ERROR             VALUE 'Y'.
047300     88  LK-DURATION-OK                VALUE 'N'.
047400*
047500*----------------------------------------------------------------*
047600*  PROCESSING NOTES AND ASSUMPTIONS
047700*
047800*  1. THE PARKING-EVENTS FILE IS ASSUMED TO BE IN ARRIVAL-TIME
047900*     SEQUENCE AS WRITTEN BY THE GATE CONTROLLERS.  THIS PROGRAM
048000*     DOES NOT SORT THE INPUT AND DOES NOT VERIFY SEQUENCE --
048100*     AN OUT-OF-SEQUENCE EVENT WOULD STILL PROCESS, BUT A
048200*     DURATION COMPUTED BY PKLOTFEE COULD COME OUT NEGATIVE AND
048300*     BE REJECTED AS "EXIT BEFORE ENTRY".
048400*  2. THE 20-SPACE CAPACITY IS A SINGLE LOT.  THIS PROGRAM HAS
048500*     NO CONCEPT OF MULTIPLE LOTS OR ZONES.
048600*  3. THERE IS NO CHECKPOINT/RESTART.  A JOB ABEND PARTWAY
048700*     THROUGH THE DAY'S EVENTS REQUIRES THE STEP TO BE RERUN
048800*     FROM THE BEGINNING OF THE PARKING-EVENTS FILE.
048900*  4. ALL MONEY IS ZONED DECIMAL, TWO PLACES, ROUNDED HALF-UP --
049000*     SEE PKLOTFEE FOR THE FEE ARITHMETIC.  NO FIELD IN EITHER
049100*     PROGRAM IS CARRIED IN FLOATING POINT.
049200*----------------------------------------------------------------*
049300*
049400 PROCEDURE DIVISION.
049500*
049600*----------------------------------------------------------------*
049700*  PARAGRAPH  000-MAINLINE SECTION
049800*  PURPOSE    OVERALL CONTROL FLOW FOR THE RUN -- HOUSEKEEPING,
049900*             THE MAIN READ/PROCESS LOOP, THE REPORT AND SYSOUT
050000*             TOTALS AT END OF FILE, THEN CLEANUP.
050100*----------------------------------------------------------------*
050200 000-MAINLINE SECTION.
050300*
050400     PERFORM 010-HOUSEKEEPING THRU 010-EXIT.
050500     PERFORM 100-PROCESS-ONE-EVENT THRU 100-EXIT
050600         UNTIL EOF-EVENTS.
050700     PERFORM 400-WRITE-TYPE-TOTALS THRU 400-EXIT.
050800     PERFORM 500-WRITE-GRAND-TOTALS THRU 500-EXIT.
050900     PERFORM 600-LIST-PARKED-VEHICLES THRU 600-EXIT.
051000     PERFORM 700-DISPLAY-CONTROL-TOTALS THRU 700-EXIT.
051100     PERFORM 999-CLEANUP THRU 999-EXIT.
051200     MOVE ZERO TO RETURN-CODE.
051300     GOBACK.
051400*
051500*----------------------------------------------------------------*
051600*  PARAGRAPH  010-HOUSEKEEPING
051700*  PURPOSE    OPEN THE THREE FILES (ABENDING THE STEP ON A BAD
051800*             FILE STATUS PER TR-0688), INITIALIZE THE SPOT
051900*             TABLE TO ALL-FREE, ESTABLISH THE RUN DATE FOR THE
052000*             REPORT HEADING, AND PRIME THE READ-AHEAD.
052100*----------------------------------------------------------------*
052200 010-HOUSEKEEPING.
052300*
052400     OPEN INPUT  PARKING-EVENTS.
052500     IF WS-EVENT-FILE-STATUS NOT = '00'
052600         DISPLAY 'PKLOTDLY - OPEN FAILED ON PARKING-EVENTS '
052700              WS-EVENT-FILE-STATUS
052800         MOVE 16 TO RETURN-CODE
052900         GOBACK.
053000     OPEN OUTPUT PAYMENTS-FILE.
053100     IF WS-PAYMENT-FILE-STATUS NOT = '00'
053200         DISPLAY 'PKLOTDLY - OPEN FAILED ON PAYMENTS-FILE '
053300              WS-PAYMENT-FILE-STATUS
053400         MOVE 16 TO RETURN-CODE
053500         GOBACK.
053600     OPEN OUTPUT REPORT-FILE.
053700     IF WS-REPORT-FILE-STATUS NOT = '00'
053800         DISPLAY 'PKLOTDLY - OPEN FAILED ON REPORT-FILE '
053900              WS-REPORT-FILE-STATUS
054000         MOVE 16 TO RETURN-CODE
054100         GOBACK.
054200*    SPOT TABLE MUST BE ALL-FREE BEFORE THE FIRST EVENT IS EVER
054300*    LOOKED AT, SINCE WORKING-STORAGE VALUE CLAUSES ALONE DO NOT
054400*    INITIALIZE AN OCCURS TABLE ELEMENT BY ELEMENT.
054500     SET PS-IDX TO 1.
054600     PERFORM 015-INIT-ONE-SPOT THRU 015-EXIT
054700             UNTIL PS-IDX > WS-CAPACITY.
054800*    RUN DATE FOR THE REPORT HEADING -- Y2K-019 EXPANDED THIS TO
054900*    A FULL 4-DIGIT CENTURY IN 1999.
055000     ACCEPT WS-RUN-DATE-NUMERIC FROM DATE YYYYMMDD.
055100     MOVE WS-RUN-DATE-MM   TO RPT-MM.
055200     MOVE WS-RUN-DATE-DD   TO RPT-DD.
055300     MOVE WS-RUN-DATE-CCYY TO RPT-CCYY.
055400     MOVE +1 TO WS-PAGE-COUNT.
055500     MOVE +51 TO WS-LINES-USED.
055600*    PRIME THE READ SO 100-PROCESS-ONE-EVENT ALWAYS HAS A RECORD
055700*    WAITING ON ITS FIRST CALL.
055800     PERFORM 800-READ-EVENT THRU 800-EXIT.
055900*
056000 010-EXIT.
056100     EXIT.
056200*
056300*----------------------------------------------------------------*
056400*  PARAGRAPH  015-INIT-ONE-SPOT
056500*  PURPOSE    RESET ONE SPOT-TABLE ENTRY TO ITS NEUTRAL
056600*             (UNOCCUPIED) STATE.  CALLED ONCE PER SPOT FROM
056700*             010-HOUSEKEEPING AT THE START OF THE RUN.
056800*----------------------------------------------------------------*
056900 015-INIT-ONE-SPOT.
057000*
057100     MOVE PS-IDX           TO PS-SPOT-NUMBER (PS-IDX).
057200     MOVE 'N'              TO PS-OCCUPIED-FLAG (PS-IDX).
057300     MOVE SPACES           TO PS-SPOT-PLATE (PS-IDX).
057400     MOVE SPACES           TO PS-SPOT-VEH-TYPE (PS-IDX).
057500     MOVE ZERO             TO PS-SPOT-ENTRY-DATE (PS-IDX).
057600     MOVE ZERO             TO PS-SPOT-ENTRY-TIME (PS-IDX).
057700     SET PS-IDX UP BY 1.
057800*
057900 015-EXIT.
058000     EXIT.
058100*
058200*----------------------------------------------------------------*
058300*  PARAGRAPH  100-PROCESS-ONE-EVENT
058400*  PURPOSE    DISPATCH ONE PARKING-EVENTS RECORD TO ITS ENTRY OR
058500*             EXIT HANDLER, THEN READ THE NEXT RECORD.  ANY
058600*             EVENT-TYPE OTHER THAN 'E' OR 'X' IS A DATA ERROR
058700*             FROM THE GATE CONTROLLER AND IS REJECTED OUTRIGHT.
058800*----------------------------------------------------------------*
058900 100-PROCESS-ONE-EVENT.
059000*
059100     IF PE-EVENT-IS-ENTRY
059200         PERFORM 200-HANDLE-ENTRY THRU 200-EXIT
059300     ELSE IF PE-EVENT-IS-EXIT
059400         PERFORM 300-HANDLE-EXIT THRU 300-EXIT
059500     ELSE
059600         MOVE 'UNKNOWN EVENT TYPE REJECTED' TO WS-REJECT-MESSAGE
059700         PERFORM 900-LOG-REJECT-EVENT THRU 900-EXIT
059800     END-IF.
059900     PERFORM 800-READ-EVENT THRU 800-EXIT.
060000*
060100 100-EXIT.
060200     EXIT.
060300*
060400*----------------------------------------------------------------*
060500*  PARAGRAPH  200-HANDLE-ENTRY
060600*  PURPOSE    VALIDATE AND ASSIGN ONE VEHICLE ARRIVAL.  THE
060700*             THREE ENTRY-REJECT EDITS (BLANK PLATE, UNKNOWN
060800*             TYPE, DUPLICATE PLATE) ARE CHECKED IN THAT ORDER
060900*             BEFORE THE LOT-FULL CHECK EVER RUNS, SO A BAD
061000*             RECORD NEVER CONSUMES A FREE SPOT LOOKUP.
061100*----------------------------------------------------------------*
061200 200-HANDLE-ENTRY.
061300*
061400     MOVE 'YES' TO WS-ENTRY-OK-SW.
061500     IF PE-LICENSE-PLATE = SPACES
061600         MOVE 'ENTRY REJECTED, BLANK PLATE' TO WS-REJECT-MESSAGE
061700         MOVE 'NO ' TO WS-ENTRY-OK-SW
061800         PERFORM 900-LOG-REJECT-EVENT THRU 900-EXIT
061900     ELSE IF NOT PE-VEHICLE-IS-CAR AND NOT PE-VEHICLE-IS-VAN
062000         MOVE 'ENTRY REJECTED, UNKNOWN VEHICLE TYPE'
062100              TO WS-REJECT-MESSAGE
062200         MOVE 'NO ' TO WS-ENTRY-OK-SW
062300         PERFORM 900-LOG-REJECT-EVENT THRU 900-EXIT
062400     ELSE
062500         PERFORM 210-CHECK-DUPLICATE-PLATE THRU 210-EXIT
062600         IF ENTRY-ACCEPTED
062700             PERFORM 220-FIND-FREE-SPOT THRU 220-EXIT
062800         END-IF
062900     END-IF.
063000     IF ENTRY-ACCEPTED
063100         PERFORM 230-ASSIGN-SPOT THRU 230-EXIT
063200         ADD 1 TO WS-ENTRY-CTR
063300     END-IF.
063400*
063500 200-EXIT.
063600     EXIT.
063700*
063800*----------------------------------------------------------------*
063900*  PARAGRAPH  210-CHECK-DUPLICATE-PLATE
064000*  PURPOSE    REJECT AN ENTRY IF THE SAME PLATE IS ALREADY
064100*             PARKED.  AT END (NO MATCH FOUND) SIMPLY FALLS
064200*             THROUGH VIA NEXT SENTENCE -- THAT IS THE "NOT A
064300*             DUPLICATE" CASE AND NEEDS NO ACTION.
064400*             DUPLICATE-PLATE EDIT -- ADDED TR-0139
064500*----------------------------------------------------------------*
064600 210-CHECK-DUPLICATE-PLATE.
064700*
064800     SET PS-IDX TO 1.
064900     SEARCH PS-SPOT-ENTRY
065000         AT END
065100             NEXT SENTENCE
065200         WHEN PS-SPOT-OCCUPIED (PS-IDX) AND
065300              PS-SPOT-PLATE (PS-IDX) = PE-LICENSE-PLATE
065400             MOVE 'ENTRY REJECTED, PLATE ALREADY PARKED'
065500                  TO WS-REJECT-MESSAGE
065600             MOVE 'NO ' TO WS-ENTRY-OK-SW
065700             PERFORM 900-LOG-REJECT-EVENT THRU 900-EXIT
065800     END-SEARCH.
065900*
066000 210-EXIT.
066100     EXIT.
066200*
066300*----------------------------------------------------------------*
066400*  PARAGRAPH  220-FIND-FREE-SPOT
066500*  PURPOSE    LOCATE THE FIRST (LOWEST-NUMBERED) FREE SPOT.
066600*             BECAUSE PS-SPOT-ENTRY IS SEARCHED SERIALLY FROM
066700*             INDEX 1 AND THE TABLE NEVER CHANGES ORDER, THE
066800*             FIRST MATCH SEARCH FINDS IS ALWAYS THE
066900*             LOWEST-NUMBERED FREE SPOT -- THIS IS HOW THE
067000*             "LOWEST-NUMBERED FREE SPOT" ASSIGNMENT RULE IS MET
067100*             WITHOUT AN EXPLICIT MINIMUM COMPARISON.
067200*             LOT-FULL EDIT -- CORRECTED TR-0107, SEARCH STOPS
067300*             AT FIRST FREE SPOT PER TR-0114 RATHER THAN
067400*             SCANNING THE WHOLE TABLE
067500*----------------------------------------------------------------*
067600 220-FIND-FREE-SPOT.
067700*
067800     SET PS-IDX TO 1.
067900     SEARCH PS-SPOT-ENTRY
068000         AT END
068100             MOVE 'ENTRY REJECTED, LOT FULL' TO WS-REJECT-MESSAGE
068200             MOVE 'NO ' TO WS-ENTRY-OK-SW
068300             PERFORM 900-LOG-REJECT-EVENT THRU 900-EXIT
068400         WHEN PS-SPOT-FREE (PS-IDX)
068500             NEXT SENTENCE
068600     END-SEARCH.
068700*
068800 220-EXIT.
068900     EXIT.
069000*
069100*----------------------------------------------------------------*
069200*  PARAGRAPH  230-ASSIGN-SPOT
069300*  PURPOSE    OCCUPY THE SPOT LOCATED BY 220-FIND-FREE-SPOT WITH
069400*             THE ARRIVING VEHICLE'S DATA, AND ROLL THE PER-TYPE
069500*             ENTRY COUNTER.
069600*----------------------------------------------------------------*
069700 230-ASSIGN-SPOT.
069800*
069900     MOVE 'Y'                 TO PS-OCCUPIED-FLAG (PS-IDX).
070000     MOVE PE-LICENSE-PLATE     TO PS-SPOT-PLATE (PS-IDX).
070100     MOVE PE-VEHICLE-TYPE      TO PS-SPOT-VEH-TYPE (PS-IDX).
070200     MOVE PE-EVENT-DATE        TO PS-SPOT-ENTRY-DATE (PS-IDX).
070300     MOVE PE-EVENT-TIME        TO PS-SPOT-ENTRY-TIME (PS-IDX).
070400     ADD 1 TO WS-OCCUPIED-COUNT.
070500*    PER-TYPE ENTRY COUNT -- ADDED TR-0760.  PE-VEHICLE-TYPE IS
070600*    GUARANTEED TO BE 'C' OR 'V' HERE SINCE 200-HANDLE-ENTRY
070700*    ALREADY REJECTED ANY OTHER CODE BEFORE THIS PARAGRAPH RUNS.
070800     IF PE-VEHICLE-IS-CAR
070900         ADD 1 TO WS-CAR-ENTRY-CTR
071000     ELSE
071100         ADD 1 TO WS-VAN-ENTRY-CTR
071200     END-IF.
071300*
071400 230-EXIT.
071500     EXIT.
071600*
071700*----------------------------------------------------------------*
071800*  PARAGRAPH  300-HANDLE-EXIT
071900*  PURPOSE    VALIDATE AND PROCESS ONE VEHICLE DEPARTURE.  A
072000*             BLANK PLATE IS REJECTED HERE WITHOUT EVEN LOOKING
072100*             AT THE SPOT TABLE; OTHERWISE THE SPOT IS LOCATED
072200*             BY 310 BEFORE ANY FEE ARITHMETIC IS ATTEMPTED.
072300*----------------------------------------------------------------*
072400 300-HANDLE-EXIT.
072500*
072600     MOVE 'YES' TO WS-EXIT-OK-SW.
072700     IF PE-LICENSE-PLATE = SPACES
072800         MOVE 'EXIT REJECTED, BLANK PLATE' TO WS-REJECT-MESSAGE
072900         MOVE 'NO ' TO WS-EXIT-OK-SW
073000         PERFORM 900-LOG-REJECT-EVENT THRU 900-EXIT
073100     ELSE
073200         PERFORM 310-FIND-OCCUPIED-SPOT THRU 310-EXIT
073300     END-IF.
073400     IF EXIT-ACCEPTED
073500         PERFORM 320-COMPUTE-AND-WRITE THRU 320-EXIT
073600         PERFORM 340-FREE-SPOT THRU 340-EXIT
073700         ADD 1 TO WS-EXIT-CTR
073800     END-IF.
073900*
074000 300-EXIT.
074100     EXIT.
074200*
074300*----------------------------------------------------------------*
074400*  PARAGRAPH  310-FIND-OCCUPIED-SPOT
074500*  PURPOSE    LOCATE THE OCCUPIED SPOT HOLDING THE EXITING
074600*             PLATE.  WS-SPOT-FOUND-SW IS NOT ACTUALLY TESTED
074700*             BY THE CALLER TODAY -- IT IS SET FOR SYMMETRY WITH
074800*             210/220 AND FOR ANY FUTURE PARAGRAPH THAT NEEDS TO
074900*             KNOW THE OUTCOME WITHOUT RE-SEARCHING.
075000*----------------------------------------------------------------*
075100 310-FIND-OCCUPIED-SPOT.
075200*
075300     MOVE 'NO ' TO WS-SPOT-FOUND-SW.
075400     SET PS-IDX TO 1.
075500     SEARCH PS-SPOT-ENTRY
075600         AT END
075700             MOVE 'EXIT REJECTED, PLATE NOT PARKED'
075800                  TO WS-REJECT-MESSAGE
075900             MOVE 'NO ' TO WS-EXIT-OK-SW
076000             PERFORM 900-LOG-REJECT-EVENT THRU 900-EXIT
076100         WHEN PS-SPOT-OCCUPIED (PS-IDX) AND
076200              PS-SPOT-PLATE (PS-IDX) = PE-LICENSE-PLATE
076300             MOVE 'YES' TO WS-SPOT-FOUND-SW
076400     END-SEARCH.
076500*
076600 310-EXIT.
076700     EXIT.
076800*
076900*----------------------------------------------------------------*
077000*  PARAGRAPH  320-COMPUTE-AND-WRITE
077100*  PURPOSE    BUILD THE LINKAGE AREA AND CALL PKLOTFEE TO GET
077200*             BILLABLE HOURS AND FEE, THEN EITHER REJECT THE
077300*             EXIT (EXIT-BEFORE-ENTRY) OR WRITE THE PAYMENT,
077400*             DETAIL LINE, AND TYPE TOTALS.  ALL HOURS/FEE
077500*             ARITHMETIC LIVES IN PKLOTFEE SINCE TR-0390 SO IT
077600*             IS NOT DUPLICATED HERE.
077700*----------------------------------------------------------------*
077800 320-COMPUTE-AND-WRITE.
077900*
078000     MOVE PS-SPOT-ENTRY-DATE (PS-IDX) TO LK-ENTRY-DATE.
078100     MOVE PS-SPOT-ENTRY-TIME (PS-IDX) TO LK-ENTRY-TIME.
078200     MOVE PE-EVENT-DATE               TO LK-EXIT-DATE.
078300     MOVE PE-EVENT-TIME               TO LK-EXIT-TIME.
078400     MOVE PS-SPOT-VEH-TYPE (PS-IDX)   TO LK-VEHICLE-TYPE.
078500     MOVE 'N' TO LK-DURATION-ERROR-SW.
078600     CALL 'PKLOTFEE' USING LK-ENTRY-DATE LK-ENTRY-TIME
078700                           LK-EXIT-DATE LK-EXIT-TIME
078800                           LK-VEHICLE-TYPE
078900                           LK-HOURS-PARKED LK-FEE
079000                           LK-DURATION-ERROR-SW.
079100     IF LK-DURATION-ERROR
079200         MOVE 'EXIT REJECTED, EXIT BEFORE ENTRY'
079300              TO WS-REJECT-MESSAGE
079400         MOVE 'NO ' TO WS-EXIT-OK-SW
079500         PERFORM 900-LOG-REJECT-EVENT THRU 900-EXIT
079600     ELSE
079700         PERFORM 330-WRITE-PAYMENT-REC THRU 330-EXIT
079800         PERFORM 350-WRITE-DETAIL-LINE THRU 350-EXIT
079900         PERFORM 360-ADD-TYPE-TOTALS THRU 360-EXIT
080000     END-IF.
080100*
080200 320-EXIT.
080300     EXIT.
080400*
080500*----------------------------------------------------------------*
080600*  PARAGRAPH  330-WRITE-PAYMENT-REC
080700*  PURPOSE    BUILD AND WRITE ONE PAYMENTS-FILE RECORD.
080800*             INITIALIZE CLEARS ANY RESIDUE FROM THE PREVIOUS
080900*             RECORD BEFORE THE NEW VALUES ARE MOVED IN.  THE
081000*             VEHICLE-TYPE NAME IS EXPANDED FROM THE ONE-BYTE
081100*             CODE VIA THE 370 LOOKUP RATHER THAN A NESTED IF,
081200*             SO A THIRD VEHICLE TYPE NEEDS ONLY A TABLE CHANGE.
081300*----------------------------------------------------------------*
081400 330-WRITE-PAYMENT-REC.
081500*
081600     INITIALIZE PF-PAYMENT-REC.
081700     MOVE PE-LICENSE-PLATE  TO PF-LICENSE-PLATE.
081800     MOVE PS-SPOT-VEH-TYPE (PS-IDX) TO WS-LOOKUP-VEH-CODE.
081900     PERFORM 370-LOOKUP-VEH-NAME THRU 370-EXIT.
082000     MOVE WS-LOOKUP-VEH-NAME TO PF-VEHICLE-TYPE.
082100     MOVE PS-SPOT-ENTRY-DATE (PS-IDX) TO PF-ENTRY-DATE.
082200     MOVE PS-SPOT-ENTRY-TIME (PS-IDX) TO PF-ENTRY-TIME.
082300     MOVE PE-EVENT-DATE               TO PF-EXIT-DATE.
082400     MOVE PE-EVENT-TIME                TO PF-EXIT-TIME.
082500     MOVE LK-HOURS-PARKED              TO PF-HOURS-PARKED.
082600     MOVE LK-FEE                       TO PF-FEE.
082700     WRITE PF-PAYMENT-REC.
082800*
082900 330-EXIT.
083000     EXIT.
083100*
083200*----------------------------------------------------------------*
083300*  PARAGRAPH  340-FREE-SPOT
083400*  PURPOSE    RELEASE THE SPOT BACK TO THE FREE POOL.  THIS
083500*             RUNS ONLY AFTER 320-COMPUTE-AND-WRITE HAS
083600*             SUCCEEDED, SO A REJECTED EXIT (EXIT-BEFORE-ENTRY)
083700*             LEAVES THE SPOT OCCUPIED -- THE VEHICLE IS STILL
083800*             PHYSICALLY PARKED UNTIL A CORRECTED EXIT IS SEEN.
083900*----------------------------------------------------------------*
084000 340-FREE-SPOT.
084100*
084200     MOVE 'N'       TO PS-OCCUPIED-FLAG (PS-IDX).
084300     MOVE SPACES    TO PS-SPOT-PLATE (PS-IDX).
084400     MOVE SPACES    TO PS-SPOT-VEH-TYPE (PS-IDX).
084500     MOVE ZERO      TO PS-SPOT-ENTRY-DATE (PS-IDX).
084600     MOVE ZERO      TO PS-SPOT-ENTRY-TIME (PS-IDX).
084700     SUBTRACT 1 FROM WS-OCCUPIED-COUNT.
084800*
084900 340-EXIT.
085000     EXIT.
085100*
085200*----------------------------------------------------------------*
085300*  PARAGRAPH  350-WRITE-DETAIL-LINE
085400*  PURPOSE    WRITE ONE DETAIL LINE TO THE REPORT, FORCING A
085500*             NEW PAGE (950-HEADINGS) WHEN THE CURRENT PAGE IS
085600*             FULL.  THE GREATER-THAN-OR-EQUAL TEST IS WRITTEN
085700*             AS TWO CONDITIONS RATHER THAN >= BECAUSE THAT IS
085800*             HOW THIS SHOP WROTE PAGE-BREAK TESTS IN 1993.
085900*----------------------------------------------------------------*
086000 350-WRITE-DETAIL-LINE.
086100*
086200     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
086300        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
086400           PERFORM 950-HEADINGS THRU 950-EXIT.
086500     MOVE PE-LICENSE-PLATE  TO PLATE-DL.
086600     MOVE PF-VEHICLE-TYPE   TO TYPE-DL.
086700     MOVE PS-SPOT-ENTRY-DATE (PS-IDX) TO ENTRY-DATE-DL.
086800     MOVE PS-SPOT-ENTRY-TIME (PS-IDX) TO ENTRY-TIME-DL.
086900     MOVE PE-EVENT-DATE     TO EXIT-DATE-DL.
087000     MOVE PE-EVENT-TIME     TO EXIT-TIME-DL.
087100     MOVE LK-HOURS-PARKED   TO HOURS-DL.
087200     MOVE LK-FEE            TO FEE-DL.
087300     WRITE RL-REPORT-LINE FROM DL-DETAIL
087400         AFTER ADVANCING 1 LINE.
087500     ADD 1 TO WS-LINES-USED.
087600*
087700 350-EXIT.
087800     EXIT.
087900*
088000*----------------------------------------------------------------*
088100*  PARAGRAPH  360-ADD-TYPE-TOTALS
088200*  PURPOSE    ROLL THE JUST-COMPLETED PARKING INTO THE CAR OR
088300*             VAN SUBTOTAL (PRINTED BY 400-WRITE-TYPE-TOTALS)
088400*             AND INTO THE RUN GRAND TOTALS.
088500*----------------------------------------------------------------*
088600 360-ADD-TYPE-TOTALS.
088700*
088800     IF PS-SPOT-VEH-TYPE (PS-IDX) = 'C'
088900         ADD 1 TO WS-CAR-COUNT
089000         ADD LK-FEE TO WS-CAR-REVENUE
089100     ELSE
089200         ADD 1 TO WS-VAN-COUNT
089300         ADD LK-FEE TO WS-VAN-REVENUE
089400     END-IF.
089500     ADD 1 TO WS-GRAND-COUNT.
089600     ADD LK-FEE TO WS-GRAND-REVENUE.
089700*
089800 360-EXIT.
089900     EXIT.
090000*
090100*----------------------------------------------------------------*
090200*  PARAGRAPH  370-LOOKUP-VEH-NAME
090300*  PURPOSE    EXPAND A ONE-BYTE VEHICLE-TYPE CODE TO ITS PRINTED
090400*             NAME VIA WS-VEH-NAME-TABLE.  THE AT END FALLBACK
090500*             OF 'UNKNOWN TYPE' SHOULD NEVER ACTUALLY PRINT IN
090600*             PRODUCTION SINCE 200-HANDLE-ENTRY ALREADY REJECTS
090700*             ANY CODE OTHER THAN 'C' OR 'V' -- IT IS HERE ONLY
090800*             AS A DEFENSIVE FALLBACK.
090900*             VEHICLE-TYPE NAME LOOKUP -- ADDED TR-0201
091000*----------------------------------------------------------------*
091100 370-LOOKUP-VEH-NAME.
091200*
091300     SET WS-VNX TO 1.
091400     SEARCH WS-VEH-NAME-ENTRY
091500         AT END
091600             MOVE 'UNKNOWN TYPE' TO WS-LOOKUP-VEH-NAME
091700         WHEN WS-VEH-NAME-CODE (WS-VNX) = WS-LOOKUP-VEH-CODE
091800             MOVE WS-VEH-NAME-TEXT (WS-VNX) TO WS-LOOKUP-VEH-NAME
091900     END-SEARCH.
092000*
092100 370-EXIT.
092200     EXIT.
092300*
092400*----------------------------------------------------------------*
092500*  PARAGRAPH  400-WRITE-TYPE-TOTALS
092600*  PURPOSE    PRINT THE TYPE-LEVEL CONTROL BREAK -- CAR FIRST,
092700*             THEN DELIVERY VAN, MATCHING THE ORDER THE SPEC
092800*             LISTS THE TWO VEHICLE TYPES IN.
092900*----------------------------------------------------------------*
093000 400-WRITE-TYPE-TOTALS.
093100*
093200     MOVE 'CAR'             TO TYPE-TL.
093300     MOVE WS-CAR-COUNT      TO COUNT-TL.
093400     MOVE WS-CAR-REVENUE    TO REVENUE-TL.
093500     WRITE RL-REPORT-LINE FROM TL-TYPE-TOTAL
093600         AFTER ADVANCING 2 LINES.
093700     MOVE 'DELIVERY VAN'    TO TYPE-TL.
093800     MOVE WS-VAN-COUNT      TO COUNT-TL.
093900     MOVE WS-VAN-REVENUE    TO REVENUE-TL.
094000     WRITE RL-REPORT-LINE FROM TL-TYPE-TOTAL
094100         AFTER ADVANCING 1 LINE.
094200     ADD 3 TO WS-LINES-USED.
094300*
094400 400-EXIT.
094500     EXIT.
094600*
094700*----------------------------------------------------------------*
094800*  PARAGRAPH  500-WRITE-GRAND-TOTALS
094900*  PURPOSE    PRINT THE RUN GRAND TOTALS, THEN THE TWO AUDIT
095000*             CONTROL LINES (REJECTED EVENTS, VEHICLES STILL
095100*             PARKED) ADDED PER TR-0742 SO THE PRINTED REPORT
095200*             CARRIES THE SAME CONTROL TOTALS AS SYSOUT.
095300*----------------------------------------------------------------*
095400 500-WRITE-GRAND-TOTALS.
095500*
095600     MOVE WS-GRAND-COUNT    TO COUNT-GL.
095700     MOVE WS-GRAND-REVENUE  TO REVENUE-GL.
095800     WRITE RL-REPORT-LINE FROM GL-GRAND-TOTALS
095900         AFTER ADVANCING 2 LINES.
096000     ADD 2 TO WS-LINES-USED.
096100     MOVE 'EVENTS REJECTED' TO CONTROL-LABEL-CL.
096200     MOVE WS-REJECT-CTR     TO CONTROL-VALUE-CL.
096300     WRITE RL-REPORT-LINE FROM CL-CONTROL-LINE
096400         AFTER ADVANCING 1 LINE.
096500     MOVE 'VEHICLES STILL PARKED AT END OF RUN'
096600          TO CONTROL-LABEL-CL.
096700     MOVE WS-OCCUPIED-COUNT TO CONTROL-VALUE-CL.
096800     WRITE RL-REPORT-LINE FROM CL-CONTROL-LINE
096900         AFTER ADVANCING 1 LINE.
097000     ADD 2 TO WS-LINES-USED.
097100*
097200 500-EXIT.
097300     EXIT.
097400*
097500*----------------------------------------------------------------*
097600*  PARAGRAPH  600-LIST-PARKED-VEHICLES
097700*  PURPOSE    PRINT THE STILL-PARKED LISTING.  BECAUSE THE SPOT
097800*             TABLE IS SCANNED IN INDEX ORDER, THE LISTING COMES
097900*             OUT IN SPOT-NUMBER ORDER WITHOUT A SEPARATE SORT,
098000*             MATCHING THE SPEC'S "SPOT-NUMBER ORDER" WORDING.
098100*             VEHICLES STILL PARKED LISTING -- ADDED TR-0455
098200*----------------------------------------------------------------*
098300 600-LIST-PARKED-VEHICLES.
098400*
098500     MOVE WS-CAPACITY TO WS-AVAILABLE-COUNT.
098600     SUBTRACT WS-OCCUPIED-COUNT FROM WS-AVAILABLE-COUNT.
098700     WRITE RL-REPORT-LINE FROM RL-LISTING-HEADING
098800         AFTER ADVANCING 2 LINES.
098900     ADD 2 TO WS-LINES-USED.
099000     SET PS-IDX TO 1.
099100     PERFORM 610-LIST-ONE-SPOT THRU 610-EXIT
099200             UNTIL PS-IDX > WS-CAPACITY.
099300*
099400 600-EXIT.
099500     EXIT.
099600*
099700*----------------------------------------------------------------*
099800*  PARAGRAPH  610-LIST-ONE-SPOT
099900*  PURPOSE    PRINT ONE LINE OF THE STILL-PARKED LISTING IF, AND
100000*             ONLY IF, THE CURRENT SPOT IS OCCUPIED.  REUSES THE
100100*             370 VEHICLE-NAME LOOKUP SO THE NAME PRINTS
100200*             IDENTICALLY TO THE DETAIL-LINE SECTION ABOVE.
100300*             ONE LINE OF THE STILL-PARKED LISTING -- TR-0455
100400*----------------------------------------------------------------*
100500 610-LIST-ONE-SPOT.
100600*
100700     IF PS-SPOT-OCCUPIED (PS-IDX)
100800         MOVE PS-SPOT-NUMBER (PS-IDX)   TO SPOT-LL
100900         MOVE PS-SPOT-PLATE (PS-IDX)    TO PLATE-LL
101000         MOVE PS-SPOT-VEH-TYPE (PS-IDX) TO WS-LOOKUP-VEH-CODE
101100         PERFORM 370-LOOKUP-VEH-NAME THRU 370-EXIT
101200         MOVE WS-LOOKUP-VEH-NAME       TO TYPE-LL
101300         MOVE PS-SPOT-ENTRY-DATE (PS-IDX) TO ENTERED-LL
101400         MOVE PS-SPOT-ENTRY-TIME (PS-IDX) TO ENTERED-TM-LL
101500         WRITE RL-REPORT-LINE FROM RL-LISTING-DETAIL
101600             AFTER ADVANCING 1 LINE
101700         ADD 1 TO WS-LINES-USED
101800     END-IF.
101900     SET PS-IDX UP BY 1.
102000*
102100 610-EXIT.
102200     EXIT.
102300*
102400*----------------------------------------------------------------*
102500*  PARAGRAPH  700-DISPLAY-CONTROL-TOTALS
102600*  PURPOSE    WRITE THE RUN'S CONTROL TOTALS TO SYSOUT FOR THE
102700*             OPERATOR, IN THE SAME ORDER THE NIGHTLY AUDIT
102800*             CHECKLIST EXPECTS THEM: READ, ACCEPTED, PROCESSED,
102900*             REJECTED, STILL PARKED, PER-TYPE ENTRIES, REVENUE,
103000*             THEN AVAILABLE SPACES.
103100*             CONTROL TOTALS TO SYSOUT -- ADDED TR-0233
103200*----------------------------------------------------------------*
103300 700-DISPLAY-CONTROL-TOTALS.
103400*
103500     DISPLAY '****     PKLOTDLY RUNNING    ****'.
103600     MOVE 'PARKING EVENTS READ                          '  TO
103700          DISP-MESSAGE.
103800     MOVE WS-READ-CTR TO DISP-VALUE.
103900     DISPLAY DISPLAY-LINE.
104000     MOVE 'ENTRIES ACCEPTED                             '  TO
104100          DISP-MESSAGE.
104200     MOVE WS-ENTRY-CTR TO DISP-VALUE.
104300     DISPLAY DISPLAY-LINE.
104400     MOVE 'EXITS PROCESSED                              '  TO
104500          DISP-MESSAGE.
104600     MOVE WS-EXIT-CTR TO DISP-VALUE.
104700     DISPLAY DISPLAY-LINE.
104800     MOVE 'EVENTS REJECTED                              '  TO
104900          DISP-MESSAGE.
105000     MOVE WS-REJECT-CTR TO DISP-VALUE.
105100     DISPLAY DISPLAY-LINE.
105200     MOVE 'VEHICLES STILL PARKED                        '  TO
105300          DISP-MESSAGE.
105400     MOVE WS-OCCUPIED-COUNT TO DISP-VALUE.
105500     DISPLAY DISPLAY-LINE.
105600*  PER-TYPE ENTRY COUNTS -- ADDED TR-0760
105700     MOVE 'CAR ENTRIES ACCEPTED                         '  TO
105800          DISP-MESSAGE.
105900     MOVE WS-CAR-ENTRY-CTR TO DISP-VALUE.
106000     DISPLAY DISPLAY-LINE.
106100     MOVE 'DELIVERY VAN ENTRIES ACCEPTED                '  TO
106200          DISP-MESSAGE.
106300     MOVE WS-VAN-ENTRY-CTR TO DISP-VALUE.
106400     DISPLAY DISPLAY-LINE.
106500*  TOTAL REVENUE -- ADDED TR-0760, PER AUDIT REQ
106600     MOVE 'TOTAL REVENUE                                '  TO
106700          DISP-MESSAGE-MONEY.
106800     MOVE WS-GRAND-REVENUE TO DISP-VALUE-MONEY.
106900     DISPLAY DISPLAY-LINE-MONEY.
107000     MOVE 'SPOTS AVAILABLE                              '  TO
107100          DISP-MESSAGE.
107200     MOVE WS-AVAILABLE-COUNT TO DISP-VALUE.
107300     DISPLAY DISPLAY-LINE.
107400     DISPLAY '****     PKLOTDLY EOJ        ****'.
107500*
107600 700-EXIT.
107700     EXIT.
107800*
107900*----------------------------------------------------------------*
108000*  PARAGRAPH  900-LOG-REJECT-EVENT
108100*  PURPOSE    CENTRAL REJECT-AUDIT PARAGRAPH -- EVERY VALIDATION
108200*             FAILURE IN THE PROGRAM PERFORMS THIS SAME
108300*             PARAGRAPH RATHER THAN DISPLAYING ITS OWN MESSAGE,
108400*             SO THE SYSOUT AUDIT TRAIL HAS ONE CONSISTENT
108500*             FORMAT AND ONE PLACE THAT BUMPS WS-REJECT-CTR.
108600*             CENTRALIZED REJECT AUDIT TRAIL -- ADDED TR-0101
108700*----------------------------------------------------------------*
108800 900-LOG-REJECT-EVENT.
108900*
109000     MOVE PE-PARKING-EVENT-REC TO WS-EVENT-DISPLAY-AREA.
109100     DISPLAY 'PKLOTDLY - ' WS-REJECT-MESSAGE.
109200     DISPLAY '    PLATE: ' WSD-LICENSE-PLATE
109300             '  TYPE: ' WSD-VEHICLE-TYPE
109400             '  DATE: ' WSD-EVENT-DATE
109500             '  TIME: ' WSD-EVENT-TIME.
109600     ADD 1 TO WS-REJECT-CTR.
109700*
109800 900-EXIT.
109900     EXIT.
110000*
110100*----------------------------------------------------------------*
110200*  PARAGRAPH  800-READ-EVENT
110300*  PURPOSE    READ THE NEXT PARKING-EVENTS RECORD.  AT END SETS
110400*             THE EOF SWITCH AND EXITS IMMEDIATELY VIA GO TO SO
110500*             WS-READ-CTR IS NOT INCREMENTED FOR A RECORD THAT
110600*             WAS NEVER ACTUALLY DELIVERED.
110700*----------------------------------------------------------------*
110800 800-READ-EVENT.
110900*
111000     READ PARKING-EVENTS
111100         AT END  MOVE 'YES' TO WS-EOF-EVENTS-SW
111200                 GO TO 800-EXIT.
111300     ADD 1 TO WS-READ-CTR.
111400*
111500 800-EXIT.
111600     EXIT.
111700*
111800*----------------------------------------------------------------*
111900*  PARAGRAPH  950-HEADINGS
112000*  PURPOSE    START A NEW REPORT PAGE.  AFTER ADVANCING PAGE
112100*             RELIES ON THE C01 IS TOP-OF-FORM SPECIAL-NAMES
112200*             ENTRY ABOVE TO SKIP TO THE TOP OF THE NEXT FORM ON
112300*             THE LINE PRINTER.  PAGE BREAK ADDED TR-0512.
112400*----------------------------------------------------------------*
112500 950-HEADINGS.
112600*
112700     ADD 1 TO WS-PAGE-COUNT.
112800     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
112900     WRITE RL-REPORT-LINE FROM HL-HEADER-1
113000         AFTER ADVANCING PAGE.
113100     WRITE RL-REPORT-LINE FROM HL-HEADER-2
113200         AFTER ADVANCING 2 LINES.
113300     MOVE +3 TO WS-LINES-USED.
113400*
113500 950-EXIT.
113600     EXIT.
113700*
113800*----------------------------------------------------------------*
113900*  PARAGRAPH  999-CLEANUP
114000*  PURPOSE    CLOSE ALL THREE FILES IN THE SAME ORDER THEY WERE
114100*             OPENED IN 010-HOUSEKEEPING BEFORE RETURNING TO THE
114200*             OPERATING SYSTEM.
114300*----------------------------------------------------------------*
114400 999-CLEANUP.
114500*
114600     CLOSE PARKING-EVENTS
114700           PAYMENTS-FILE
114800           REPORT-FILE.
114900*
115000 999-EXIT.
115100     EXIT.
