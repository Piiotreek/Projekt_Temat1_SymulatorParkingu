000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PKLOTFEE.
000300 AUTHOR.        R HUTCHENS.
000400 INSTALLATION.  MUNICIPAL PARKING AUTHORITY - DP CENTER.
000500 DATE-WRITTEN.  07/11/90.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000*  SUBROUTINE PKLOTFEE -- COMPUTES BILLABLE HOURS AND FEE FOR   *
001100*  ONE COMPLETED PARKING.  CALLED BY PKLOTDLY AT EACH EXIT      *
001200*  EVENT.  DURATION IS COMPUTED AS ELAPSED MINUTES BETWEEN THE  *
001300*  ENTRY AND EXIT TIMESTAMPS (WHICH MAY SPAN CALENDAR DAYS),    *
001400*  CONVERTED TO HOURS WITH A ONE-HOUR STARTED-HOUR MINIMUM,     *
001500*  THEN PRICED AT THE CALLER'S VEHICLE-TYPE HOURLY RATE.        *
001600*                                                                *
001700*  THIS PROGRAM HAS NO FILES OF ITS OWN AND DOES NO I/O -- IT   *
001800*  IS A PURE COMPUTATION ROUTINE, CALLED AND RETURNED TO WITHIN *
001900*  THE SAME JOB STEP AS PKLOTDLY.  IT DOES NOT ABEND; A BAD     *
002000*  DURATION IS SIGNALLED BACK TO THE CALLER VIA THE             *
002100*  LK-DURATION-ERROR-SW FLAG AND THE CALLER DECIDES WHAT TO DO.*
002200*****************************************************************
002300*
002400*    CHANGE LOG
002500*
002600*    DATE-WRITTEN  07/11/90  RAH  ORIGINAL REQUEST TR-0390, PULLS
002700*                  RAH            HOURS/FEE ARITHMETIC OUT OF
002800*                  RAH            PKLOTDLY INTO A COMMON ROUTINE
002900*    07/19/90  RAH  TR-0393  DAY-SPAN NOW USES ORDINAL-DAY-NUMBER
003000*              RAH            METHOD, HANDLES ANY CALENDAR SPAN
003100*    03/08/91  RAH  TR-0412  CONFIRMED ROUNDING MODE WITH AUDIT,
003200*              RAH            NO CODE CHANGE REQUIRED
003300*    02/14/94  DLK  TR-0498  COMMENTED LEAP-YEAR PARAGRAPH AFTER
003400*              DLK            A MAINTENANCE QUESTION FROM AUDIT
003500*    06/30/97  JMS  TR-0575  COMMENTED PARAGRAPHS AHEAD OF Y2K
003600*              JMS            REMEDIATION PASS, NO LOGIC CHANGE
003700*    01/14/98  JMS  Y2K-002  CCYY CENTURY DIGITS NOW REQUIRED ON
003800*              JMS            ENTRY AND EXIT DATE PARAMETERS
003900*    09/14/99  JMS  Y2K-024  VERIFIED ORDINAL-DAY ARITHMETIC
004000*              JMS            CORRECT ACROSS THE CENTURY ROLLOVER
004100*    02/22/01  RAH  TR-0601  VAN HOURLY RATE CHANGED 7.50 TO 8.00
004200*              RAH            PER AUTHORITY BOARD RESOLUTION 01-14
004300*    10/05/04  DLK  TR-0691  ROUNDED HOURS NOW CARRIED AT 2 DECIMALS
004400*              DLK            INSTEAD OF TRUNCATED, PER AUDIT FINDING
004500*    06/02/08  DLK  TR-0775  ANNUAL AUDIT WALKTHROUGH OF PROGRAM,
004600*              DLK            NO DEFECTS NOTED, COMMENTS EXPANDED
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-390.
005100 OBJECT-COMPUTER.   IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500*  NOTE - PKLOTFEE OPENS NO FILES OF ITS OWN, SO THERE IS NO
005600*  FILE-CONTROL PARAGRAPH BELOW; C01 IS CARRIED HERE ONLY FOR
005700*  CONSISTENCY WITH THE SHOP'S STANDARD PROGRAM SKELETON.
005800*
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100*
006200*----------------------------------------------------------------*
006300*  HOURLY RATE TABLE -- ADDED TR-0390, RATE CHANGED TR-0601.
006400*  EACH ENTRY CARRIES ITS VEHICLE-TYPE CODE AND RATE AS ONE
006500*  10-BYTE LITERAL, REDEFINED BELOW INTO THE SEARCHABLE TABLE --
006600*  THE SAME CODE/TABLE-BUILDING HABIT PKLOTDLY USES FOR ITS
006700*  VEHICLE-NAME LOOKUP.
006800*----------------------------------------------------------------*
006900 01  WS-RATE-TABLE-DATA.
007000     05  FILLER                PIC X(10) VALUE 'C00500    '.
007100     05  FILLER                PIC X(10) VALUE 'V00800    '.
007200 01  WS-RATE-TABLE REDEFINES WS-RATE-TABLE-DATA.
007300     05  WS-RATE-ENTRY OCCURS 2 TIMES INDEXED BY WS-RTX.
007400         10  WS-RATE-VEH-TYPE      PIC X(01).
007500         10  WS-RATE-AMOUNT        PIC 9(03)V99.
007600         10  FILLER                PIC X(04).
007700*
007800*  SWITCH FOR THE RATE-TABLE SEARCH IN 400-COMPUTE-FEE.  CARRIED
007900*  AT THE 77 LEVEL SINCE IT STANDS ALONE, NOT PART OF ANY LARGER
008000*  WORK AREA -- IT IS SET AND TESTED ENTIRELY WITHIN ONE
008100*  PARAGRAPH.
008200 77  WS-RATE-FOUND-SW              PIC X(03) VALUE SPACES.
008300     88  RATE-FOUND                          VALUE 'YES'.
008400*
008500*----------------------------------------------------------------*
008600*  CUMULATIVE-DAYS-BEFORE-MONTH TABLE -- ADDED TR-0393, USED BY
008700*  THE ORDINAL-DAY-NUMBER ROUTINE TO SPAN ENTRY/EXIT ACROSS DAYS.
008800*  ENTRY N IS THE NUMBER OF DAYS IN A NON-LEAP YEAR BEFORE THE
008900*  FIRST OF MONTH N; 260-CHECK-LEAP-YEAR SUPPLIES THE EXTRA DAY
009000*  FOR MARCH ONWARD IN A LEAP YEAR.
009100*----------------------------------------------------------------*
009200 01  WS-CUM-DAYS-DATA.
009300     05  FILLER                PIC 9(03) VALUE 000.
009400     05  FILLER                PIC 9(03) VALUE 031.
009500     05  FILLER                PIC 9(03) VALUE 059.
009600     05  FILLER                PIC 9(03) VALUE 090.
009700     05  FILLER                PIC 9(03) VALUE 120.
009800     05  FILLER                PIC 9(03) VALUE 151.
009900     05  FILLER                PIC 9(03) VALUE 181.
010000     05  FILLER                PIC 9(03) VALUE 212.
010100     05  FILLER                PIC 9(03) VALUE 243.
010200     05  FILLER                PIC 9(03) VALUE 273.
010300     05  FILLER                PIC 9(03) VALUE 304.
010400     05  FILLER                PIC 9(03) VALUE 334.
010500 01  WS-CUM-DAYS-TABLE REDEFINES WS-CUM-DAYS-DATA.
010600     05  WS-CUM-DAYS-BEFORE OCCURS 12 TIMES INDEXED BY WS-MOX
010700                                         PIC 9(03).
010800*
010900*  DIAGNOSTIC DISPLAY OF A TIMESTAMP -- SHOWN WHEN A DURATION
011000*  ERROR IS DETECTED, SAME AUDIT HABIT AS PKLOTDLY.  THIS IS THE
011100*  ONLY PLACE PKLOTFEE WRITES TO SYSOUT.
011200 01  WS-TIME-DISPLAY-AREA          PIC 9(06).
011300 01  WS-TIME-DISPLAY-GROUP REDEFINES WS-TIME-DISPLAY-AREA.
011400     05  WS-TD-HH                  PIC 99.
011500     05  WS-TD-MI                  PIC 99.
011600     05  WS-TD-SS                  PIC 99.
011700*
011800*----------------------------------------------------------------*
011900*  WORK FIELDS FOR THE DATE/TIME SUBTRACTION -- ADDED TR-0390.
012000*  THE ENTRY AND EXIT TIMESTAMPS ARE SPLIT HERE INTO SEPARATE
012100*  CCYY/MM/DD AND HH/MI PIECES BY 100-SPLIT-TIMESTAMPS BEFORE
012200*  200-COMPUTE-ELAPSED-MINUTES CONVERTS EACH SIDE TO A SINGLE
012300*  ORDINAL-DAY-PLUS-MINUTES-OF-DAY PAIR.
012400*----------------------------------------------------------------*
012500 01  WS-ELAPSED-COMPUTATION-AREA.
012600     05  WS-ENTRY-CCYY              PIC 9(04).
012700     05  WS-ENTRY-MM                PIC 9(02) COMP.
012800     05  WS-ENTRY-DD                PIC 9(02) COMP.
012900     05  WS-EXIT-CCYY               PIC 9(04).
013000     05  WS-EXIT-MM                 PIC 9(02) COMP.
013100     05  WS-EXIT-DD                 PIC 9(02) COMP.
013200     05  WS-ENTRY-HH                PIC 9(02).
013300     05  WS-ENTRY-MI                PIC 9(02).
013400     05  WS-EXIT-HH                 PIC 9(02).
013500     05  WS-EXIT-MI                 PIC 9(02).
013600*        MINUTES-OF-DAY AND ORDINAL-DAY PAIRS FEED THE SINGLE
013700*        WS-MINUTE-SPAN SUBTRACTION BELOW -- SEE
013800*        200-COMPUTE-ELAPSED-MINUTES.
013900     05  WS-ENTRY-MINUTES-OF-DAY    PIC S9(07) COMP.
014000     05  WS-EXIT-MINUTES-OF-DAY     PIC S9(07) COMP.
014100     05  WS-ENTRY-ORDINAL           PIC S9(07) COMP.
014200     05  WS-EXIT-ORDINAL            PIC S9(07) COMP.
014300     05  WS-DAY-SPAN                PIC S9(07) COMP.
014400*        WS-MINUTE-SPAN IS NEGATIVE WHEN THE EXIT TIMESTAMP
014500*        PRECEDES THE ENTRY TIMESTAMP -- THE SOLE TEST THAT
014600*        DRIVES LK-DURATION-ERROR-SW IN 000-MAINLINE.
014700     05  WS-MINUTE-SPAN             PIC S9(09) COMP.
014800     05  FILLER                     PIC X(01).
014900*
015000*----------------------------------------------------------------*
015100*  WORK FIELDS FOR 250-CALC-ORDINAL-DAY -- ADDED TR-0393.  GIVEN
015200*  A CCYY/MM/DD THIS GROUP HOLDS THE INTERMEDIATE LEAP-DAY COUNT
015300*  AND RUNNING TOTAL USED TO BUILD A SINGLE ORDINAL DAY NUMBER,
015400*  SO WS-DAY-SPAN ABOVE CAN BE HAD BY ONE SUBTRACTION INSTEAD OF
015500*  A MONTH-BY-MONTH CALENDAR WALK.
015600*----------------------------------------------------------------*
015700 01  WS-ORDINAL-WORK-AREA.
015800     05  WS-ORD-CCYY                PIC 9(04).
015900     05  WS-ORD-MM                  PIC 9(02) COMP.
016000     05  WS-ORD-DD                  PIC 9(02) COMP.
016100     05  WS-ORD-CUM                 PIC 9(03).
016200     05  WS-ORD-RESULT              PIC S9(07) COMP.
016300     05  WS-LEAP-YEAR-SW            PIC X(03) VALUE SPACES.
016400         88  IS-LEAP-YEAR                      VALUE 'YES'.
016500     05  FILLER                     PIC X(01).
016600*
016700*  WS-ORD-LEAPDAYS -- ONE-SHOT WORK FIELD, HOLDS THE COUNT OF
016800*  LEAP DAYS BEFORE WS-ORD-CCYY WHILE 250-CALC-ORDINAL-DAY BUILDS
016900*  WS-ORD-RESULT.  NOT CARRIED ACROSS CALLS, SO IT IS DECLARED
017000*  STANDALONE AT THE 77 LEVEL RATHER THAN IN THE GROUP ABOVE.
017100 77  WS-ORD-LEAPDAYS                PIC S9(05) COMP.
017200*
017300*  WS-LY-QUOTIENT / WS-LY-REMAINDER -- SCRATCH FIELDS FOR THE
017400*  DIVIDE ... GIVING ... REMAINDER TESTS IN 260-CHECK-LEAP-YEAR.
017500*  THE QUOTIENT ITSELF IS NEVER USED, ONLY THE REMAINDER, BUT
017600*  DIVIDE REQUIRES A GIVING TARGET -- BOTH ARE ONE-SHOT SCRATCH
017700*  AND SO ARE CARRIED AT THE 77 LEVEL.
017800 77  WS-LY-QUOTIENT                 PIC S9(05) COMP.
017900 77  WS-LY-REMAINDER                PIC S9(05) COMP.
018000*
018100*  WS-RAW-HOURS -- INTERMEDIATE ROUNDED-HOURS RESULT BEFORE THE
018200*  ONE-HOUR STARTED-HOUR MINIMUM IS APPLIED IN 300-COMPUTE-HOURS.
018300*  TR-0691 MOVED THIS FIELD TO TWO DECIMAL PLACES SO THE ROUNDED
018400*  (NOT TRUNCATED) VALUE SURVIVES THE COMPUTE.
018500 77  WS-RAW-HOURS                   PIC S9(05)V99 COMP.
018600*
018700*----------------------------------------------------------------*
018800*  LINKAGE SECTION -- MUST MATCH THE ORDER OF THE CALL STATEMENT
018900*  IN PKLOTDLY'S 320-COMPUTE-AND-WRITE EXACTLY.  LK-HOURS-PARKED
019000*  AND LK-FEE ARE THE ONLY FIELDS THIS PROGRAM ACTUALLY RETURNS A
019100*  VALUE IN, APART FROM LK-DURATION-ERROR-SW.
019200*----------------------------------------------------------------*
019300 LINKAGE SECTION.
019400 01  LK-ENTRY-DATE                 PIC 9(08).
019500 01  LK-ENTRY-TIME                 PIC 9(06).
019600 01  LK-EXIT-DATE                  PIC 9(08).
019700 01  LK-EXIT-TIME                  PIC 9(06).
019800 01  LK-VEHICLE-TYPE               PIC X(01).
019900 01  LK-HOURS-PARKED               PIC 9(05)V99.
020000 01  LK-FEE                        PIC 9(07)V99.
020100 01  LK-DURATION-ERROR-SW          PIC X(01).
020200     88  LK-DURATION-ERROR             VALUE 'Y'.
020300     88  LK-DURATION-OK                VALUE 'N'.
020400*
020500 PROCEDURE DIVISION USING LK-ENTRY-DATE LK-ENTRY-TIME
020600                           LK-EXIT-DATE LK-EXIT-TIME
020700                           LK-VEHICLE-TYPE
020800                           LK-HOURS-PARKED LK-FEE
020900                           LK-DURATION-ERROR-SW.
021000*
021100*----------------------------------------------------------------*
021200*  PARAGRAPH  000-MAINLINE
021300*  PURPOSE    DRIVES THE WHOLE COMPUTATION FOR ONE CALL: SPLIT
021400*             THE TIMESTAMPS, FIND THE ELAPSED MINUTES, AND IF
021500*             THE SPAN IS NOT NEGATIVE, COMPUTE HOURS AND FEE.
021600*             A NEGATIVE SPAN (EXIT BEFORE ENTRY) IS SIGNALLED
021700*             BACK TO PKLOTDLY RATHER THAN TREATED AS AN ERROR
021800*             HERE -- THIS ROUTINE NEVER ABENDS.
021900*----------------------------------------------------------------*
022000 000-MAINLINE.
022100*
022200     MOVE 'N' TO LK-DURATION-ERROR-SW.
022300     MOVE ZERO TO LK-HOURS-PARKED.
022400     MOVE ZERO TO LK-FEE.
022500     PERFORM 100-SPLIT-TIMESTAMPS THRU 100-EXIT.
022600     PERFORM 200-COMPUTE-ELAPSED-MINUTES THRU 200-EXIT.
022700     IF WS-MINUTE-SPAN IS LESS THAN ZERO
022800*        DURATION ERROR -- THE AUDIT HABIT HERE MATCHES
022900*        PKLOTDLY'S 900-LOG-REJECT-EVENT, SHOWING THE OFFENDING
023000*        TIME SO THE OPERATOR CAN TRACE IT BACK TO THE GATE LOG.
023100         MOVE 'Y' TO LK-DURATION-ERROR-SW
023200         MOVE LK-EXIT-TIME TO WS-TIME-DISPLAY-AREA
023300         DISPLAY 'PKLOTFEE - EXIT BEFORE ENTRY, EXIT TIME '
023400             WS-TD-HH ':' WS-TD-MI ':' WS-TD-SS
023500     ELSE
023600         PERFORM 300-COMPUTE-HOURS THRU 300-EXIT
023700         PERFORM 400-COMPUTE-FEE THRU 400-EXIT
023800     END-IF.
023900     GOBACK.
024000*
024100*----------------------------------------------------------------*
024200*  PARAGRAPH  100-SPLIT-TIMESTAMPS
024300*  PURPOSE    BREAK THE TWO 8-DIGIT CCYYMMDD DATES AND TWO
024400*             6-DIGIT HHMMSS TIMES PASSED ON THE CALL INTO
024500*             SEPARATE PIECES, AND REDUCE EACH TIME TO A SINGLE
024600*             MINUTES-OF-DAY VALUE.  SECONDS ARE NOT CARRIED
024700*             FORWARD -- BILLING HAS ALWAYS BEEN TO THE MINUTE.
024800*----------------------------------------------------------------*
024900 100-SPLIT-TIMESTAMPS.
025000*
025100     MOVE LK-ENTRY-DATE (1:4) TO WS-ENTRY-CCYY.
025200     MOVE LK-ENTRY-DATE (5:2) TO WS-ENTRY-MM.
025300     MOVE LK-ENTRY-DATE (7:2) TO WS-ENTRY-DD.
025400     MOVE LK-EXIT-DATE  (1:4) TO WS-EXIT-CCYY.
025500     MOVE LK-EXIT-DATE  (5:2) TO WS-EXIT-MM.
025600     MOVE LK-EXIT-DATE  (7:2) TO WS-EXIT-DD.
025700     MOVE LK-ENTRY-TIME (1:2) TO WS-ENTRY-HH.
025800     MOVE LK-ENTRY-TIME (3:2) TO WS-ENTRY-MI.
025900     MOVE LK-EXIT-TIME  (1:2) TO WS-EXIT-HH.
026000     MOVE LK-EXIT-TIME  (3:2) TO WS-EXIT-MI.
026100     COMPUTE WS-ENTRY-MINUTES-OF-DAY =
026200             (WS-ENTRY-HH * 60) + WS-ENTRY-MI.
026300     COMPUTE WS-EXIT-MINUTES-OF-DAY =
026400             (WS-EXIT-HH * 60) + WS-EXIT-MI.
026500*
026600 100-EXIT.
026700     EXIT.
026800*
026900*----------------------------------------------------------------*
027000*  PARAGRAPH  200-COMPUTE-ELAPSED-MINUTES
027100*  PURPOSE    ELAPSED-MINUTES CALCULATION -- USES ORDINAL DAY
027200*             NUMBERS SO A STAY SPANNING ONE OR MORE MIDNIGHTS
027300*             (INCLUDING ACROSS A YEAR END) IS HANDLED WITHOUT A
027400*             DAY-BY-DAY LOOP.  SEE TR-0393.  BOTH ENTRY AND EXIT
027500*             ARE REDUCED TO THE SAME ORDINAL-DAY-PLUS-MINUTES
027600*             FORM SO THE WHOLE SPAN IS ONE SUBTRACTION.
027700*----------------------------------------------------------------*
027800 200-COMPUTE-ELAPSED-MINUTES.
027900*
028000     MOVE WS-ENTRY-CCYY TO WS-ORD-CCYY.
028100     MOVE WS-ENTRY-MM   TO WS-ORD-MM.
028200     MOVE WS-ENTRY-DD   TO WS-ORD-DD.
028300     PERFORM 250-CALC-ORDINAL-DAY THRU 250-EXIT.
028400     MOVE WS-ORD-RESULT TO WS-ENTRY-ORDINAL.
028500     MOVE WS-EXIT-CCYY  TO WS-ORD-CCYY.
028600     MOVE WS-EXIT-MM    TO WS-ORD-MM.
028700     MOVE WS-EXIT-DD    TO WS-ORD-DD.
028800     PERFORM 250-CALC-ORDINAL-DAY THRU 250-EXIT.
028900     MOVE WS-ORD-RESULT TO WS-EXIT-ORDINAL.
029000     COMPUTE WS-DAY-SPAN = WS-EXIT-ORDINAL - WS-ENTRY-ORDINAL.
029100     COMPUTE WS-MINUTE-SPAN =
029200             (WS-DAY-SPAN * 1440) +
029300             WS-EXIT-MINUTES-OF-DAY - WS-ENTRY-MINUTES-OF-DAY.
029400*
029500 200-EXIT.
029600     EXIT.
029700*
029800*----------------------------------------------------------------*
029900*  PARAGRAPH  250-CALC-ORDINAL-DAY
030000*  PURPOSE    ORDINAL-DAY-NUMBER FOR WS-ORD-CCYY/MM/DD -- ADDED
030100*             TR-0393.  COUNTS LEAP DAYS BEFORE THE YEAR WITH THE
030200*             STANDARD /4 -/100 +/400 RULE, ADDS THE DAYS BEFORE
030300*             THE CURRENT MONTH FROM THE CUMULATIVE-DAYS TABLE,
030400*             THEN ADDS ONE MORE DAY IF THE CURRENT YEAR IS A
030500*             LEAP YEAR AND THE MONTH IS MARCH OR LATER.  THE
030600*             RESULT IS NOT A CALENDAR DATE, ONLY A NUMBER THAT
030700*             INCREASES BY ONE FOR EACH CALENDAR DAY -- SUITABLE
030800*             FOR SUBTRACTION, NOT FOR DISPLAY.
030900*----------------------------------------------------------------*
031000 250-CALC-ORDINAL-DAY.
031100*
031200     PERFORM 260-CHECK-LEAP-YEAR THRU 260-EXIT.
031300     COMPUTE WS-ORD-LEAPDAYS =
031400             ((WS-ORD-CCYY - 1) / 4)   -
031500             ((WS-ORD-CCYY - 1) / 100) +
031600             ((WS-ORD-CCYY - 1) / 400).
031700     SET WS-MOX TO WS-ORD-MM.
031800     MOVE WS-CUM-DAYS-BEFORE (WS-MOX) TO WS-ORD-CUM.
031900     COMPUTE WS-ORD-RESULT =
032000             (WS-ORD-CCYY * 365) + WS-ORD-LEAPDAYS +
032100             WS-ORD-CUM + WS-ORD-DD.
032200     IF WS-ORD-MM IS GREATER THAN 2 AND IS-LEAP-YEAR
032300         ADD 1 TO WS-ORD-RESULT.
032400*
032500 250-EXIT.
032600     EXIT.
032700*
032800*----------------------------------------------------------------*
032900*  PARAGRAPH  260-CHECK-LEAP-YEAR
033000*  PURPOSE    LEAP-YEAR TEST FOR WS-ORD-CCYY -- ADDED TR-0393,
033100*             COMMENTED IN DETAIL TR-0498 AFTER AN AUDIT
033200*             QUESTION.  STANDARD GREGORIAN RULE: DIVISIBLE BY
033300*             400 IS ALWAYS A LEAP YEAR; OTHERWISE DIVISIBLE BY
033400*             100 IS NEVER A LEAP YEAR; OTHERWISE DIVISIBLE BY 4
033500*             IS A LEAP YEAR.  THE THREE DIVIDES ARE NESTED IN
033600*             THAT ORDER SO THE 400-YEAR RULE IS CHECKED FIRST.
033700*----------------------------------------------------------------*
033800 260-CHECK-LEAP-YEAR.
033900*
034000     MOVE 'NO ' TO WS-LEAP-YEAR-SW.
034100     DIVIDE WS-ORD-CCYY BY 400
034200         GIVING WS-LY-QUOTIENT REMAINDER WS-LY-REMAINDER.
034300     IF WS-LY-REMAINDER = 0
034400         MOVE 'YES' TO WS-LEAP-YEAR-SW
034500     ELSE
034600         DIVIDE WS-ORD-CCYY BY 100
034700             GIVING WS-LY-QUOTIENT REMAINDER WS-LY-REMAINDER
034800         IF WS-LY-REMAINDER = 0
034900*            DIVISIBLE BY 100 BUT NOT BY 400 -- NOT A LEAP YEAR
035000             MOVE 'NO ' TO WS-LEAP-YEAR-SW
035100         ELSE
035200             DIVIDE WS-ORD-CCYY BY 4
035300                 GIVING WS-LY-QUOTIENT REMAINDER WS-LY-REMAINDER
035400             IF WS-LY-REMAINDER = 0
035500                 MOVE 'YES' TO WS-LEAP-YEAR-SW
035600             END-IF
035700         END-IF
035800     END-IF.
035900*
036000 260-EXIT.
036100     EXIT.
036200*
036300*----------------------------------------------------------------*
036400*  PARAGRAPH  300-COMPUTE-HOURS
036500*  PURPOSE    BILLABLE-HOURS CALCULATION -- 1-HOUR STARTED-HOUR
036600*             MINIMUM.  WS-MINUTE-SPAN IS CONVERTED TO HOURS AND
036700*             ROUNDED (TR-0691; FORMERLY TRUNCATED) BEFORE THE
036800*             MINIMUM IS APPLIED, SO A STAY OF EVEN A FEW MINUTES
036900*             STILL BILLS AT ONE FULL HOUR.
037000*----------------------------------------------------------------*
037100 300-COMPUTE-HOURS.
037200*
037300     COMPUTE WS-RAW-HOURS ROUNDED =
037400             WS-MINUTE-SPAN / 60.
037500     IF WS-RAW-HOURS IS LESS THAN 1.00
037600         MOVE 1.00 TO LK-HOURS-PARKED
037700     ELSE
037800         MOVE WS-RAW-HOURS TO LK-HOURS-PARKED
037900     END-IF.
038000*
038100 300-EXIT.
038200     EXIT.
038300*
038400*----------------------------------------------------------------*
038500*  PARAGRAPH  400-COMPUTE-FEE
038600*  PURPOSE    FEE CALCULATION -- RATE LOOKUP THEN HOURS TIMES
038700*             RATE, ROUNDED TO THE NEAREST CENT.  THE AT END
038800*             CASE (VEHICLE TYPE NOT IN THE TABLE) SHOULD NEVER
038900*             OCCUR IN PRODUCTION SINCE PKLOTDLY REJECTS UNKNOWN
039000*             VEHICLE TYPES AT ENTRY, BEFORE A SPOT OR CALL TO
039100*             THIS PROGRAM EVER HAPPENS; ZERO FEE IS RETURNED
039200*             DEFENSIVELY RATHER THAN LEAVING LK-FEE UNCHANGED.
039300*----------------------------------------------------------------*
039400 400-COMPUTE-FEE.
039500*
039600     MOVE 'NO ' TO WS-RATE-FOUND-SW.
039700     SET WS-RTX TO 1.
039800     SEARCH WS-RATE-ENTRY
039900         AT END
040000             MOVE ZERO TO LK-FEE
040100         WHEN WS-RATE-VEH-TYPE (WS-RTX) = LK-VEHICLE-TYPE
040200             MOVE 'YES' TO WS-RATE-FOUND-SW
040300             COMPUTE LK-FEE ROUNDED =
040400                 LK-HOURS-PARKED * WS-RATE-AMOUNT (WS-RTX)
040500     END-SEARCH.
040600*
040700 400-EXIT.
040800     EXIT.
